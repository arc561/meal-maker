000100      *--------------------------------------------
000200      * slprint.cbl - select clause for the printed
000300      * report produced by MLMRPT01.
000400      *--------------------------------------------
000500           SELECT REPORT-FILE ASSIGN TO RPTOUT
000600               ORGANIZATION IS LINE SEQUENTIAL.
