000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID.    RCPSEL01.
000300      AUTHOR.        D BRANNIGAN.
000400      INSTALLATION.  DIETARY SYSTEMS GROUP.
000500      DATE-WRITTEN.  04/27/87.
000600      DATE-COMPILED.
000700      SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800     *--------------------------------------------
000900     * RCPSEL01 - picks the one recipe Meal Maker
001000     * will recommend tonight.  Scans WS04 (one
001100     * record per recipe, written in recipe-book
001200     * order by RCPFEA01) for the feasible recipe
001300     * with the earliest cooking date; a tie goes to
001400     * whichever of the two appears first in the
001500     * book.  If nothing on WS04 is feasible - or
001600     * WS04 is empty because the recipe book itself
001700     * was empty - the sentinel recipe "Order
001800     * Takeout" is written instead, same as the
001900     * dietitian asked for when this job first went
002000     * into production.
002100     *
002200     * This is the last program in the job stream
002300     * before MLMRPT01 prints the final report - WS05
002400     * always carries exactly one record by the time
002500     * this step finishes, win or sentinel, so
002600     * MLMRPT01 never has to ask whether the job
002700     * found anything; it only has to read the one
002800     * record that is always there.
002900     *
003000     * "Earliest cooking date" means the recipe whose
003100     * worst (soonest-expiring) matched ingredient
003200     * needs to be used the soonest - picking that
003300     * one first is what keeps the dietitian's
003400     * cupboard from losing food to spoilage that a
003500     * later-picked recipe would have used in time.
003600     * A strict less-than comparison, not less-than-
003700     * or-equal, is what keeps a tie resolving to
003800     * file order per the 03/02/91 fix below -
003900     * WS04-COOK-DATE has to beat the best one found
004000     * so far, not merely match it, before it replaces
004100     * the current winner.
004200     *--------------------------------------------
004300     * CHANGE LOG
004400     *--------------------------------------------
004500     * 04/27/87  DMB  ORIGINAL PROGRAM WRITTEN.                   DMB04278
004600     * 05/04/87  DMB  ADDED THE "ORDER TAKEOUT"                   DMB05048
004700     *                SENTINEL FOR THE NO-FEASIBLE-
004800     *                RECIPE CASE, PER DIETITIAN.
004900     * 03/02/91  RSH  TIE-BREAK WAS KEEPING THE LAST              RSH03029
005000     *                MATCHING COOK DATE INSTEAD OF
005100     *                THE FIRST - FIXED TO KEEP FILE
005200     *                ORDER ON A TIE.
005300     * 09/09/98  TLK  Y2K REVIEW - COOK DATES HERE                TLK09099
005400     *                ONLY EVER FLOW THROUGH FROM
005500     *                WS04, NO CENTURY ASSUMPTION
005600     *                MADE IN THIS PROGRAM, SEE
005700     *                TICKET MM-0231.
005800     * 05/15/02  DMB  REVIEWED AGAINST AN EMPTY WS04              DMB05150
005900     *                FOLLOWING THE OPS-REQUESTED
006000     *                GRACEFUL-FAILURE CHANGES UPSTREAM -
006100     *                THE ORDER TAKEOUT SENTINEL ALREADY
006200     *                COVERS THIS CASE, NO CODE CHANGE
006300     *                NEEDED.
006400     *--------------------------------------------
006500       ENVIRONMENT DIVISION.
006600       CONFIGURATION SECTION.
006700     * house SPECIAL-NAMES - carried into this
006800     * program the same as every other in the job.
006900       SPECIAL-NAMES.
007000           C01 IS TOP-OF-FORM.
007100
007200       INPUT-OUTPUT SECTION.
007300       FILE-CONTROL.
007400
007500     * WS04 - one feasibility/cook-date record per
007600     * recipe, written by RCPFEA01 in recipe-book
007700     * order.
007800           COPY "slxwork.cbl".
007900
008000     * WS05 - the single selected-recipe record this
008100     * program writes for MLMRPT01 to print.
008200           COPY "slework.cbl".
008300
008400       DATA DIVISION.
008500       FILE SECTION.
008600
008700           COPY "fdxwork.cbl".
008800
008900           COPY "fdework.cbl".
009000
009100       WORKING-STORAGE SECTION.
009200
009300       77  WS-FEASIBLE-AT-END           PIC X VALUE "N".
009400           88  WS-FEASIBLE-IS-AT-END        VALUE "Y".
009500
009600       77  WS-RECIPES-SCANNED           PIC 9(4) COMP VALUE ZERO.
009700
009800     * set the moment the first feasible recipe is
009900     * seen, so 2200 can tell "nothing feasible yet"
010000     * apart from "a feasible recipe already on file
010100     * whose cook date happens to equal today's" -
010200     * the flag, not the date value, is what makes
010300     * that distinction.
010400       77  WS-BEST-FOUND-FLAG           PIC X VALUE "N".
010500           88  WS-BEST-WAS-FOUND            VALUE "Y".
010600
010700     * the winning recipe's name and cook date found
010800     * so far; REDEFINES on each is scratch space only
010900     * per the shop's own habit, not read by any
011000     * paragraph in this program.
011100       01  WS-BEST-NAME                 PIC X(40) VALUE SPACES.
011200       01  WS-BEST-NAME-R REDEFINES WS-BEST-NAME.
011300           05  FILLER                   PIC X(20).
011400           05  FILLER                   PIC X(20).
011500
011600       01  WS-BEST-COOK-DATE            PIC 9(8) VALUE 99999999.
011700       01  WS-BEST-DATE-R REDEFINES WS-BEST-COOK-DATE.
011800           05  WS-BEST-DATE-YYYY        PIC 9(4).
011900           05  WS-BEST-DATE-MMDD        PIC 9(4).
012000
012100     * the dietitian's own wording for the no-
012200     * feasible-recipe case, written out exactly as
012300     * it was asked for back when this job first went
012400     * into production and never changed since.
012500       77  WS-SENTINEL-NAME             PIC X(40)
012600               VALUE "Order Takeout".
012700       01  WS-SENTINEL-NAME-R REDEFINES WS-SENTINEL-NAME.
012800           05  FILLER                   PIC X(20).
012900           05  FILLER                   PIC X(20).
013000
013100       PROCEDURE DIVISION.
013200
013300       PROGRAM-BEGIN.
013400           PERFORM 1000-OPEN-THE-FILES THRU 1000-EXIT.
013500           PERFORM 2000-FIND-MINIMUM-COOK-DATE THRU 2000-EXIT.
013600           PERFORM 3000-WRITE-SELECTED THRU 3000-EXIT.
013700           PERFORM 9000-CLOSE-THE-FILES THRU 9000-EXIT.
013800
013900       PROGRAM-EXIT.
014000           EXIT PROGRAM.
014100
014200       PROGRAM-DONE.
014300           STOP RUN.
014400
014500     *--------------------------------
014600     * open input and output files -
014700     * a one-record WS05 is always
014800     * produced even when WS04 turns
014900     * out to be empty, so this step
015000     * never has a reason to skip
015100     * opening WS05-FILE the way the
015200     * upstream loaders skip opening
015300     * their input on a bad status.
015400     *--------------------------------
015500       1000-OPEN-THE-FILES.
015600           OPEN INPUT WS04-FILE.
015700           OPEN OUTPUT WS05-FILE.
015800       1000-EXIT.
015900           EXIT.
016000
016100     *--------------------------------
016200     * earliest cooking date wins; a
016300     * strict less-than test on the
016400     * way through keeps whichever
016500     * feasible recipe came first in
016600     * the book on a tie.  one pass
016700     * top to bottom over WS04 is
016800     * all this takes since RCPFEA01
016900     * already reduced every recipe
017000     * down to a single feasibility
017100     * flag and cook date.
017200     *--------------------------------
017300       2000-FIND-MINIMUM-COOK-DATE.
017400           PERFORM 2100-READ-FEASIBLE-RECORD THRU 2100-EXIT.
017500           PERFORM 2200-CHECK-ONE-RECIPE THRU 2200-EXIT
017600               UNTIL WS-FEASIBLE-IS-AT-END.
017700       2000-EXIT.
017800           EXIT.
017900
018000       2100-READ-FEASIBLE-RECORD.
018100           READ WS04-FILE
018200               AT END MOVE "Y" TO WS-FEASIBLE-AT-END.
018300       2100-EXIT.
018400           EXIT.
018500
018600     * an infeasible recipe is skipped outright; a
018700     * feasible one only replaces the current winner
018800     * when none has been found yet, or when its cook
018900     * date is strictly earlier than the winner's -
019000     * equal dates leave the earlier file-order recipe
019100     * standing, per the 03/02/91 fix.
019200       2200-CHECK-ONE-RECIPE.
019300           ADD 1 TO WS-RECIPES-SCANNED
019400           IF WS04-IS-FEASIBLE
019500               AND (NOT WS-BEST-WAS-FOUND
019600                    OR WS04-COOK-DATE < WS-BEST-COOK-DATE)
019700               SET WS-BEST-WAS-FOUND TO TRUE
019800               MOVE WS04-RECIPE-NAME TO WS-BEST-NAME
019900               MOVE WS04-COOK-DATE   TO WS-BEST-COOK-DATE.
020000           PERFORM 2100-READ-FEASIBLE-RECORD THRU 2100-EXIT.
020100       2200-EXIT.
020200           EXIT.
020300
020400     *--------------------------------
020500     * write the winner, or the
020600     * sentinel when nothing on WS04
020700     * turned out to be feasible -
020800     * this includes the case where
020900     * WS04 had no records on it at
021000     * all, since WS-BEST-WAS-FOUND
021100     * never gets set to TRUE by an
021200     * empty file either.
021300     *--------------------------------
021400       3000-WRITE-SELECTED.
021500           MOVE SPACES TO WS05-RECORD.
021600           IF WS-BEST-WAS-FOUND
021700               MOVE WS-BEST-NAME TO WS05-RECIPE-NAME
021800           ELSE
021900               MOVE WS-SENTINEL-NAME TO WS05-RECIPE-NAME.
022000           WRITE WS05-RECORD.
022100       3000-EXIT.
022200           EXIT.
022300
022400     *--------------------------------
022500     * close down and report counts -
022600     * ops can tell from the job log
022700     * alone whether the run ended
022800     * in a real recipe or the
022900     * takeout sentinel without
023000     * having to look at WS05 itself.
023100     *--------------------------------
023200       9000-CLOSE-THE-FILES.
023300           CLOSE WS04-FILE.
023400           CLOSE WS05-FILE.
023500           DISPLAY "RCPSEL01 - RECIPES SCANNED " WS-RECIPES-SCANNED.
023600           IF WS-BEST-WAS-FOUND
023700               DISPLAY "RCPSEL01 - SELECTED " WS-BEST-NAME
023800           ELSE
023900               DISPLAY "RCPSEL01 - NO FEASIBLE RECIPE, TAKEOUT IT IS".
024000       9000-EXIT.
024100           EXIT.
