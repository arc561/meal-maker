000100      *--------------------------------------------
000200      * slrecip.cbl - select clause for the recipe
000300      * book input file (raw, delimited text, header
000400      * record per recipe followed by its ingredient
000500      * detail records).
000600      *--------------------------------------------
000700           SELECT RECIPE-FILE ASSIGN TO RECIPEIN
000800               ORGANIZATION IS LINE SEQUENTIAL
000900               FILE STATUS IS WS-RECIPE-FILE-STATUS.
