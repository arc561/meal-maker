000100      *--------------------------------------------
000200      * fdework.cbl - record layout for WS05, the
000300      * single selected-recipe result record.  set to
000400      * the sentinel "Order Takeout" when no recipe
000500      * in the book was feasible.
000600      *--------------------------------------------
000700       FD  WS05-FILE
000800           LABEL RECORDS ARE STANDARD.
000900       01  WS05-RECORD.
001000           05  WS05-RECIPE-NAME        PIC X(40).
001100           05  FILLER                  PIC X(10).
