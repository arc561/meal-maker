000100      *--------------------------------------------
000200      * slework.cbl - select clause for WS05, the
000300      * one-record selected-recipe result written by
000400      * RCPSEL01 and read by MLMRPT01.
000500      *--------------------------------------------
000600           SELECT WS05-FILE ASSIGN TO SELWORK1
000700               ORGANIZATION IS SEQUENTIAL.
