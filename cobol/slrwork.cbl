000100      *--------------------------------------------
000200      * slrwork.cbl - select clause for WS02, the
000300      * validated recipe/ingredient work file written
000400      * by RCPLOD01 and read by RCPFEA01 and MLMRPT01.
000500      *--------------------------------------------
000600           SELECT WS02-FILE ASSIGN TO RCPWORK1
000700               ORGANIZATION IS SEQUENTIAL.
