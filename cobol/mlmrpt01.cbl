000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID.    MLMRPT01.
000300      AUTHOR.        R SHOEMAKER.
000400      INSTALLATION.  DIETARY SYSTEMS GROUP.
000500      DATE-WRITTEN.  05/05/87.
000600      DATE-COMPILED.
000700      SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800     *--------------------------------------------
000900     * MLMRPT01 - final report off the Meal Maker
001000     * overnight run.  Prints the whole fridge in
001100     * load order, the whole recipe book with its
001200     * ingredients, and the one recipe the run
001300     * settled on.  Unlike the bill-pay report this
001400     * is a plain scrolling listing for the
001500     * dietitian's printer - no page breaks, no
001600     * column headings, no totals.
001700     *
001800     * This is the last program to run in the job
001900     * stream and the only one anyone outside the
002000     * Dietary Systems Group ever actually looks at -
002100     * everything before it (FRGLOD01, RCPLOD01,
002200     * FRGCSL01, RCPFEA01, RCPSEL01) exists only to
002300     * leave the five work files this program reads
002400     * in the right shape.  It never re-derives
002500     * anything on its own - no expiry test, no
002600     * feasibility test, no cooking-date comparison -
002700     * it only formats what those five steps already
002800     * decided.
002900     *
003000     * Fridge items print in WS01's own order rather
003100     * than the name order FRGCSL01 sorted into for
003200     * matching, and the recipe book prints in
003300     * RCPLOD01's original header-then-ingredients
003400     * order - the dietitian reads this report as a
003500     * record of what was scanned in, not as a sorted
003600     * listing, so neither section is re-sorted here.
003700     *--------------------------------------------
003800     * CHANGE LOG
003900     *--------------------------------------------
004000     * 05/05/87  RSH  ORIGINAL PROGRAM WRITTEN.                   RSH05058
004100     * 05/12/87  RSH  INGREDIENT LINES NOW INDENTED               RSH05128
004200     *                UNDER THE RECIPE NAME, PER
004300     *                DIETITIAN REQUEST.
004400     * 09/09/98  TLK  Y2K - EXPIRY DATE ON THE                    TLK09099
004500     *                FRIDGE LINE NOW PRINTS AS A
004600     *                FULL FOUR-DIGIT YEAR INSTEAD
004700     *                OF TWO DIGITS, SEE TICKET
004800     *                MM-0231.
004900     * 05/15/02  DMB  NO RECIPE AVAILABLE MESSAGE                 DMB05150
005000     *                ADDED FOR THE TAKEOUT CASE,
005100     *                PER OPS REQUEST.
005200     *--------------------------------------------
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500     * house SPECIAL-NAMES - C01/TOP-OF-FORM is
005600     * carried here too even though this report never
005700     * skips to a new page; REPORT-FILE is a plain
005800     * scrolling listing start to finish.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM.
006100
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400
006500     * WS01 - the validated fridge items, printed in
006600     * FRGLOD01's own load order.
006700           COPY "slfwork.cbl".
006800
006900     * WS02 - the validated recipe book, header and
007000     * ingredient records printed in RCPLOD01's order.
007100           COPY "slrwork.cbl".
007200
007300     * WS05 - the one selected-recipe record RCPSEL01
007400     * wrote, win or "Order Takeout" sentinel.
007500           COPY "slework.cbl".
007600
007700     * the printed report itself.
007800           COPY "slprint.cbl".
007900
008000       DATA DIVISION.
008100       FILE SECTION.
008200
008300           COPY "fdfwork.cbl".
008400
008500           COPY "fdrwork.cbl".
008600
008700           COPY "fdework.cbl".
008800
008900           COPY "fdprint.cbl".
009000
009100       WORKING-STORAGE SECTION.
009200
009300       77  WS-FRIDGE-AT-END             PIC X VALUE "N".
009400           88  WS-FRIDGE-IS-AT-END          VALUE "Y".
009500
009600       77  WS-RECIPE-AT-END             PIC X VALUE "N".
009700           88  WS-RECIPE-IS-AT-END          VALUE "Y".
009800
009900       77  WS-LINES-WRITTEN             PIC 9(4) COMP VALUE ZERO.
010000
010100     *--------------------------------------------
010200     * YYYYMMDD broken out for the dashed
010300     * "expires YYYY-MM-DD" edit on the
010400     * fridge section.  WS-EXPIRY-PARTS
010500     * just splits WS01-EXPIRY into pieces;
010600     * WS-EXPIRY-EDIT is the actual printed
010700     * field, dashes and all, per the
010800     * 09/09/98 Y2K change that moved this
010900     * report off a two-digit year.
011000     *--------------------------------------------
011100       01  WS-EXPIRY-PARTS.
011200           05  WE-YYYY                  PIC 9(4).
011300           05  WE-MM                    PIC 9(2).
011400           05  WE-DD                    PIC 9(2).
011500       01  WS-EXPIRY-PARTS-R REDEFINES WS-EXPIRY-PARTS.
011600           05  FILLER                   PIC X(4).
011700           05  FILLER                   PIC X(4).
011800
011900       01  WS-EXPIRY-EDIT.
012000           05  WEE-YYYY                 PIC 9(4).
012100           05  FILLER                   PIC X VALUE "-".
012200           05  WEE-MM                   PIC 9(2).
012300           05  FILLER                   PIC X VALUE "-".
012400           05  WEE-DD                   PIC 9(2).
012500       01  WS-EXPIRY-EDIT-R REDEFINES WS-EXPIRY-EDIT.
012600           05  FILLER                   PIC X(5).
012700           05  FILLER                   PIC X(5).
012800
012900     *--------------------------------------------
013000     * amount printed with leading zeroes
013100     * suppressed, then left-trimmed so it
013200     * butts straight up against the unit -
013300     * used for both the fridge section and
013400     * the ingredient lines under a recipe,
013500     * since both print an amount the same
013600     * "NNN unit name" way.
013700     *--------------------------------------------
013800       77  WS-AMOUNT-EDIT               PIC ZZZZZZ9.
013900       77  WS-AMOUNT-TRIMMED            PIC X(7) VALUE SPACES.
014000       77  WS-TRIM-SUB                  PIC 9(2) COMP VALUE ZERO.
014100
014200     * one 80-byte scratch line built up by STRING
014300     * before every WRITE; REDEFINES is the shop's
014400     * usual FILLER-backed alternate view, not read
014500     * anywhere in this program.
014600       77  WS-REPORT-LINE               PIC X(80) VALUE SPACES.
014700       01  WS-REPORT-LINE-R REDEFINES WS-REPORT-LINE.
014800           05  FILLER                   PIC X(40).
014900           05  FILLER                   PIC X(40).
015000
015100       PROCEDURE DIVISION.
015200
015300       PROGRAM-BEGIN.
015400           PERFORM 1000-OPEN-THE-FILES THRU 1000-EXIT.
015500           PERFORM 2000-PRINT-FRIDGE-SECTION THRU 2000-EXIT.
015600           PERFORM 3000-PRINT-RECIPE-SECTION THRU 3000-EXIT.
015700           PERFORM 4000-PRINT-SELECTED-RECIPE THRU 4000-EXIT.
015800           PERFORM 9000-CLOSE-THE-FILES THRU 9000-EXIT.
015900
016000       PROGRAM-EXIT.
016100           EXIT PROGRAM.
016200
016300       PROGRAM-DONE.
016400           STOP RUN.
016500
016600     *--------------------------------
016700     * open every file this report
016800     * reads from and the one it
016900     * writes to.  unlike the
017000     * loaders upstream, none of
017100     * these opens are allowed to
017200     * fail gracefully - by the time
017300     * this program runs, MLMBAT01
017400     * has already guaranteed all
017500     * five work files exist, even
017600     * if some of them are empty.
017700     *--------------------------------
017800       1000-OPEN-THE-FILES.
017900           OPEN INPUT WS01-FILE.
018000           OPEN INPUT WS02-FILE.
018100           OPEN INPUT WS05-FILE.
018200           OPEN OUTPUT REPORT-FILE.
018300       1000-EXIT.
018400           EXIT.
018500
018600     *--------------------------------
018700     * ===FRIDGE ITEMS=== section -
018800     * one line per fridge item in
018900     * the order FRGLOD01 loaded it,
019000     * each line showing the amount,
019100     * unit, name and expiry date
019200     * exactly as FRGLOD01 edited
019300     * them, nothing recomputed here.
019400     *--------------------------------
019500       2000-PRINT-FRIDGE-SECTION.
019600           MOVE "===FRIDGE ITEMS===" TO WS-REPORT-LINE.
019700           PERFORM 9100-WRITE-ONE-LINE THRU 9100-EXIT.
019800           PERFORM 2100-READ-FRIDGE-RECORD THRU 2100-EXIT.
019900           PERFORM 2200-PRINT-ONE-FRIDGE-ITEM THRU 2200-EXIT
020000               UNTIL WS-FRIDGE-IS-AT-END.
020100       2000-EXIT.
020200           EXIT.
020300
020400       2100-READ-FRIDGE-RECORD.
020500           READ WS01-FILE
020600               AT END MOVE "Y" TO WS-FRIDGE-AT-END.
020700       2100-EXIT.
020800           EXIT.
020900
021000     * builds one "NNN unit name, expires YYYY-MM-DD"
021100     * line - the amount is trimmed the same way an
021200     * ingredient amount is trimmed below, and the
021300     * expiry date is re-punctuated with dashes purely
021400     * for the printed page; WS01-EXPIRY itself is
021500     * never changed.
021600       2200-PRINT-ONE-FRIDGE-ITEM.
021700           MOVE WS01-EXPIRY TO WS-EXPIRY-PARTS.
021800           MOVE WE-YYYY TO WEE-YYYY.
021900           MOVE WE-MM   TO WEE-MM.
022000           MOVE WE-DD   TO WEE-DD.
022100           MOVE WS01-AMOUNT TO WS-AMOUNT-EDIT.
022200           PERFORM 9200-LEFT-TRIM-THE-AMOUNT THRU 9200-EXIT.
022300           MOVE SPACES TO WS-REPORT-LINE.
022400           STRING WS-AMOUNT-TRIMMED DELIMITED BY SPACE
022500                  " " WS01-UNIT DELIMITED BY SPACE
022600                  " " WS01-NAME DELIMITED BY SPACE
022700                  ", expires " WS-EXPIRY-EDIT DELIMITED BY SIZE
022800                  INTO WS-REPORT-LINE.
022900           PERFORM 9100-WRITE-ONE-LINE THRU 9100-EXIT.
023000           PERFORM 2100-READ-FRIDGE-RECORD THRU 2100-EXIT.
023100       2200-EXIT.
023200           EXIT.
023300
023400     *--------------------------------
023500     * ===RECIPES FOUND=== section -
023600     * "Recipe: name" then one
023700     * indented "-- amt unit name"
023800     * line per ingredient that
023900     * RCPLOD01 kept.  WS02 is read
024000     * straight through top to
024100     * bottom - a header record
024200     * triggers 3300, anything else
024300     * is an ingredient record and
024400     * triggers 3400 - since
024500     * RCPLOD01 already wrote the
024600     * file in the right order for
024700     * this to just fall out of a
024800     * single pass.
024900     *--------------------------------
025000       3000-PRINT-RECIPE-SECTION.
025100           MOVE "===RECIPES FOUND===" TO WS-REPORT-LINE.
025200           PERFORM 9100-WRITE-ONE-LINE THRU 9100-EXIT.
025300           PERFORM 3100-READ-RECIPE-RECORD THRU 3100-EXIT.
025400           PERFORM 3200-PRINT-ONE-LINE-OF-BOOK THRU 3200-EXIT
025500               UNTIL WS-RECIPE-IS-AT-END.
025600       3000-EXIT.
025700           EXIT.
025800
025900       3100-READ-RECIPE-RECORD.
026000           READ WS02-FILE
026100               AT END MOVE "Y" TO WS-RECIPE-AT-END.
026200       3100-EXIT.
026300           EXIT.
026400
026500       3200-PRINT-ONE-LINE-OF-BOOK.
026600           IF WS02-IS-HEADER
026700               PERFORM 3300-PRINT-THE-RECIPE-NAME THRU 3300-EXIT
026800           ELSE
026900               PERFORM 3400-PRINT-ONE-INGREDIENT THRU 3400-EXIT.
027000           PERFORM 3100-READ-RECIPE-RECORD THRU 3100-EXIT.
027100       3200-EXIT.
027200           EXIT.
027300
027400     * "Recipe: name" - starts a new recipe block on
027500     * the page; every ingredient line that follows
027600     * until the next header record belongs to it.
027700       3300-PRINT-THE-RECIPE-NAME.
027800           MOVE SPACES TO WS-REPORT-LINE.
027900           STRING "Recipe: " WS02-RECIPE-NAME DELIMITED BY SPACE
028000                  INTO WS-REPORT-LINE.
028100           PERFORM 9100-WRITE-ONE-LINE THRU 9100-EXIT.
028200       3300-EXIT.
028300           EXIT.
028400
028500     * eight leading spaces and a dash-dash mark every
028600     * ingredient line as subordinate to the recipe
028700     * name above it, per the 05/12/87 indentation
028800     * request.
028900       3400-PRINT-ONE-INGREDIENT.
029000           MOVE WS02-ING-AMOUNT TO WS-AMOUNT-EDIT.
029100           PERFORM 9200-LEFT-TRIM-THE-AMOUNT THRU 9200-EXIT.
029200           MOVE SPACES TO WS-REPORT-LINE.
029300           STRING "        -- " WS-AMOUNT-TRIMMED DELIMITED BY SPACE
029400                  " " WS02-ING-UNIT DELIMITED BY SPACE
029500                  " " WS02-ING-NAME DELIMITED BY SPACE
029600                  INTO WS-REPORT-LINE.
029700           PERFORM 9100-WRITE-ONE-LINE THRU 9100-EXIT.
029800       3400-EXIT.
029900           EXIT.
030000
030100     *--------------------------------
030200     * final two lines - the literal
030300     * "Optimal recipe is:" followed
030400     * by the name RCPSEL01 picked
030500     * (the sentinel when nothing was
030600     * feasible).  WS05 always has
030700     * exactly one record by this
030800     * point, but the AT END clause
030900     * is kept anyway as the shop's
031000     * standard belt-and-suspenders
031100     * against a WS05 that somehow
031200     * came up empty, per the
031300     * 05/15/02 request.
031400     *--------------------------------
031500       4000-PRINT-SELECTED-RECIPE.
031600           MOVE "Optimal recipe is:" TO WS-REPORT-LINE.
031700           PERFORM 9100-WRITE-ONE-LINE THRU 9100-EXIT.
031800           READ WS05-FILE
031900               AT END MOVE SPACES TO WS05-RECORD.
032000           MOVE SPACES TO WS-REPORT-LINE.
032100           MOVE WS05-RECIPE-NAME TO WS-REPORT-LINE.
032200           PERFORM 9100-WRITE-ONE-LINE THRU 9100-EXIT.
032300       4000-EXIT.
032400           EXIT.
032500
032600     *--------------------------------
032700     * common line-out routine - every
032800     * section above funnels its
032900     * finished WS-REPORT-LINE through
033000     * here rather than writing
033100     * REPORT-RECORD directly, so the
033200     * line count stays accurate no
033300     * matter which section produced
033400     * the line.
033500     *--------------------------------
033600       9100-WRITE-ONE-LINE.
033700           MOVE WS-REPORT-LINE TO REPORT-RECORD.
033800           WRITE REPORT-RECORD.
033900           ADD 1 TO WS-LINES-WRITTEN.
034000       9100-EXIT.
034100           EXIT.
034200
034300     *--------------------------------
034400     * scan past the leading spaces
034500     * an edited ZZZZZZ9 amount
034600     * leaves behind, then slide the
034700     * digits left so the STRING in
034800     * 2200/3400 does not print a
034900     * run of blanks before the unit.
035000     *--------------------------------
035100       9200-LEFT-TRIM-THE-AMOUNT.
035200           MOVE SPACES TO WS-AMOUNT-TRIMMED.
035300           PERFORM 9210-SKIP-ONE-BLANK THRU 9210-EXIT
035400               VARYING WS-TRIM-SUB FROM 1 BY 1
035500               UNTIL WS-TRIM-SUB > 7
035600                  OR WS-AMOUNT-EDIT (WS-TRIM-SUB:1) NOT = SPACE.
035700           IF WS-TRIM-SUB < 8
035800               MOVE WS-AMOUNT-EDIT (WS-TRIM-SUB:8 - WS-TRIM-SUB)
035900                   TO WS-AMOUNT-TRIMMED.
036000       9200-EXIT.
036100           EXIT.
036200
036300     * shared blank-skip body, same pattern FRGLOD01
036400     * and RCPLOD01 use for their own left-trim loops.
036500       9210-SKIP-ONE-BLANK.
036600           CONTINUE.
036700       9210-EXIT.
036800           EXIT.
036900
037000     *--------------------------------
037100     * close down and report counts -
037200     * the one number ops checks here
037300     * is the total line count, as a
037400     * quick sanity check that the
037500     * report did not come up
037600     * suspiciously short.
037700     *--------------------------------
037800       9000-CLOSE-THE-FILES.
037900           CLOSE WS01-FILE.
038000           CLOSE WS02-FILE.
038100           CLOSE WS05-FILE.
038200           CLOSE REPORT-FILE.
038300           DISPLAY "MLMRPT01 - REPORT LINES WRITTEN "
038400                   WS-LINES-WRITTEN.
038500       9000-EXIT.
038600           EXIT.
