000100      *--------------------------------------------
000200      * wsfood01.cbl - working storage copy file for
000300      * one food item while it is being edited out of
000400      * a raw input line (fridge item or recipe
000500      * ingredient - same shape, ingredients just
000600      * never carry an expiry).
000700      *--------------------------------------------
000800       01  WS-FOOD-ITEM.
000900           05  WF-NAME                 PIC X(30).
001000           05  WF-AMOUNT               PIC 9(7).
001100           05  WF-UNIT                 PIC X(6).
001200           05  WF-EXPIRY               PIC 9(8).
001300           05  FILLER                  PIC X(5).
001400
001500       77  WF-ITEM-IS-VALID            PIC X VALUE "Y".
001600           88  WF-ITEM-VALID               VALUE "Y".
001700           88  WF-ITEM-REJECTED            VALUE "N".
001800
001900      *--------------------------------------------
002000      * 07/14/99  TLK  TABLE WAS HOLDING THE UNIT                 TLK07149
002100      *                CODES IN UPPER CASE BUT THE
002200      *                FRIDGE/RECIPE FILES COME IN
002300      *                LOWER CASE OFF THE HAND-HELD
002400      *                SCANNER - EVERY ITEM WAS
002500      *                FAILING THE UNIT EDIT AND
002600      *                COMING BACK REJECTED.  TABLE
002700      *                NOW HOLDS THE LOWER-CASE UNIT
002800      *                CODES THE SCANNER ACTUALLY
002900      *                SENDS, PER TICKET MM-0255.
003000      *--------------------------------------------
003100       01  WF-VALID-UNIT-TABLE.
003200           05  FILLER                  PIC X(6) VALUE "of    ".
003300           05  FILLER                  PIC X(6) VALUE "grams ".
003400           05  FILLER                  PIC X(6) VALUE "ml    ".
003500           05  FILLER                  PIC X(6) VALUE "slices".
003600       01  WF-VALID-UNIT-ENTRY REDEFINES WF-VALID-UNIT-TABLE.
003700           05  WF-VALID-UNIT OCCURS 4 TIMES PIC X(6).
003800       77  WF-UNIT-SUB                 PIC 9(2) COMP.
