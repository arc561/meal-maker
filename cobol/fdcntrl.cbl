000100      *--------------------------------------------
000200      * fdcntrl.cbl - record layout for the run
000300      * control file.  one record, written once per
000400      * run by MLMBAT01, read by FRGCSL01 for the
000500      * expiry cut-off date.
000600      *--------------------------------------------
000700       FD  CONTROL-FILE
000800           LABEL RECORDS ARE STANDARD.
000900       01  CONTROL-RECORD.
001000           05  CNTL-RUN-DATE           PIC 9(8).
001100           05  FILLER                  PIC X(10).
