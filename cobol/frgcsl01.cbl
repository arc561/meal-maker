000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID.    FRGCSL01.
000300      AUTHOR.        D BRANNIGAN.
000400      INSTALLATION.  DIETARY SYSTEMS GROUP.
000500      DATE-WRITTEN.  04/06/87.
000600      DATE-COMPILED.
000700      SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800     *--------------------------------------------
000900     * FRGCSL01 - builds "today's food" for the
001000     * Meal Maker overnight batch job.  Drops any
001100     * fridge item whose expiry date is already
001200     * behind the job's run date, sorts what is left
001300     * into ascending name order (SORT-FILE work
001400     * file, same as the bill-pay report job sorts
001500     * its vouchers), and on the way back out of the
001600     * sort merges same-name/same-unit items into one
001700     * consolidated record with the amounts added
001800     * together.  Up to four unit codes can appear
001900     * under one name, same as the fridge and recipe
002000     * loaders allow.
002100     *
002200     * This step sits between FRGLOD01 and RCPFEA01
002300     * in the job stream.  FRGLOD01 writes one WS01
002400     * record per surviving fridge line in whatever
002500     * order they happened to be scanned in, which
002600     * means the same food can show up several times
002700     * under different units, or the same name/unit
002800     * pair can show up twice if two packages of the
002900     * same thing are sitting in the fridge at once.
003000     * RCPFEA01 needs one answer per name/unit pair -
003100     * "how much of this do we have" - so the sort
003200     * and merge in this program is what turns many
003300     * scattered WS01 records into the single tidy
003400     * WS03 record RCPFEA01 actually wants to read.
003500     *
003600     * The SORT verb, not an application sort key in
003700     * the loader, is used here on purpose - COBOL's
003800     * own SORT/MERGE facility does the ascending-name
003900     * ordering step reliably regardless of how the
004000     * fridge items happened to be entered, which is
004100     * exactly how this shop's other jobs use SORT to
004200     * get unordered raw input into a predictable
004300     * sequence before a control-break step runs
004400     * against it.
004500     *--------------------------------------------
004600     * CHANGE LOG
004700     *--------------------------------------------
004800     * 04/06/87  DMB  ORIGINAL PROGRAM WRITTEN.                   DMB04068
004900     * 04/09/87  DMB  MERGE STEP ADDED - WAS WRITING              DMB04098
005000     *                ONE RECORD PER FRIDGE ITEM,
005100     *                DIETITIAN WANTED DUPLICATES
005200     *                COMBINED.
005300     * 02/11/90  RSH  FIXED MERGE KEY - UNIT WAS NOT              RSH02119
005400     *                BEING COMPARED, TWO DIFFERENT
005500     *                UNITS OF THE SAME FOOD WERE
005600     *                BEING ADDED TOGETHER.
005700     * 09/09/98  TLK  Y2K - RUN DATE NOW COMES FROM               TLK09099
005800     *                MLMBAT01'S CONTROL RECORD
005900     *                INSTEAD OF A 2-DIGIT OPERATOR
006000     *                ENTRY, SEE TICKET MM-0231.
006100     * 05/15/02  DMB  CONTROL FILE OPEN FAILURE NO                DMB05150
006200     *                LONGER ABORTS THE RUN - TODAY
006300     *                DEFAULTS TO ZEROES SO NOTHING
006400     *                IS FILTERED OUT, PER OPS
006500     *                REQUEST.
006600     *--------------------------------------------
006700       ENVIRONMENT DIVISION.
006800       CONFIGURATION SECTION.
006900     * house SPECIAL-NAMES - C01/TOP-OF-FORM is carried
007000     * into every program whether or not it prints.
007100       SPECIAL-NAMES.
007200           C01 IS TOP-OF-FORM.
007300
007400       INPUT-OUTPUT SECTION.
007500       FILE-CONTROL.
007600
007700     * CTLWORK1 - the one-record run-date control file
007800     * MLMBAT01 stamps before this step is called.
007900           COPY "slcntrl.cbl".
008000
008100     * WS01 - the validated fridge items FRGLOD01 wrote.
008200           COPY "slfwork.cbl".
008300
008400     * SORT-FILE - the transient SORT work file used to
008500     * get WS01 into ascending name order before the
008600     * merge step groups it.
008700           COPY "slswork.cbl".
008800
008900     * WS03 - today's food, one record per name/unit
009000     * pair, for RCPFEA01 to match recipes against.
009100           COPY "slcwork.cbl".
009200
009300       DATA DIVISION.
009400       FILE SECTION.
009500
009600           COPY "fdcntrl.cbl".
009700
009800           COPY "fdfwork.cbl".
009900
010000     * SD, not FD - SORT-FILE is a sort work file, never
010100     * opened or read/written directly by this program.
010200           COPY "sdswork.cbl".
010300
010400           COPY "fdcwork.cbl".
010500
010600       WORKING-STORAGE SECTION.
010700
010800       77  WS-CONTROL-FILE-STATUS       PIC X(2) VALUE SPACES.
010900           88  WS-CONTROL-OPEN-OK           VALUE "00".
011000
011100       77  WS-FRIDGE-AT-END             PIC X VALUE "N".
011200           88  WS-FRIDGE-IS-AT-END          VALUE "Y".
011300
011400       77  WS-SORT-AT-END                PIC X VALUE "N".
011500           88  WS-SORT-IS-AT-END            VALUE "Y".
011600
011700     * today's run date as MLMBAT01 stamped it, and a
011800     * REDEFINES broken out into year/month/day purely
011900     * so a DISPLAY or edit elsewhere in the job stream
012000     * can get at the pieces without unstringing them -
012100     * this program itself only ever compares the whole
012200     * 8-digit field against an expiry date.
012300       77  WS-TODAY-YYYYMMDD            PIC 9(8) VALUE ZEROES.
012400       01  WS-TODAY-PARTS REDEFINES WS-TODAY-YYYYMMDD.
012500           05  WS-TODAY-YYYY            PIC 9(4).
012600           05  WS-TODAY-MM              PIC 9(2).
012700           05  WS-TODAY-DD              PIC 9(2).
012800
012900       77  WS-ITEMS-READ                PIC 9(4) COMP VALUE ZERO.
013000       77  WS-ITEMS-EXPIRED             PIC 9(4) COMP VALUE ZERO.
013100       77  WS-ITEMS-KEPT                PIC 9(4) COMP VALUE ZERO.
013200       77  WS-GROUPS-WRITTEN            PIC 9(4) COMP VALUE ZERO.
013300
013400     *--------------------------------------------
013500     * one name-group's worth of unit accumulators.
013600     * no food has more than four valid units, so
013700     * four slots is all the merge step ever needs -
013800     * same four-unit ceiling FRGLOD01/RCPLOD01 check
013900     * an item's unit code against in WSFOOD01.
014000     *--------------------------------------------
014100       01  WS-MERGE-TABLE.
014200           05  WS-MERGE-ENTRY OCCURS 4 TIMES.
014300               10  WS-MERGE-UNIT        PIC X(6) VALUE SPACES.
014400               10  WS-MERGE-AMOUNT      PIC 9(7) VALUE ZEROES.
014500               10  WS-MERGE-EXPIRY      PIC 9(8) VALUE ZEROES.
014600       01  WS-MERGE-TABLE-R REDEFINES WS-MERGE-TABLE.
014700           05  FILLER                   PIC X(21) OCCURS 4 TIMES.
014800
014900     * WS-MERGE-NAME holds the name the current slot
015000     * table belongs to, so a name change coming back
015100     * off the sort can be detected and the table
015200     * flushed before a new name starts filling it.
015300       77  WS-MERGE-NAME                PIC X(30) VALUE SPACES.
015400       77  WS-MERGE-SLOT-COUNT          PIC 9(2) COMP VALUE ZERO.
015500       77  WS-MERGE-SUB                 PIC 9(2) COMP VALUE ZERO.
015600       77  WS-MERGE-SLOT-FOUND          PIC X VALUE "N".
015700           88  WS-MERGE-SLOT-WAS-FOUND      VALUE "Y".
015800
015900     * end-of-run totals line, edited into a fixed
016000     * layout the way the shop's other batch steps
016100     * format a counts DISPLAY; REDEFINES here is
016200     * scratch space only, nothing reads through it.
016300       01  WS-RUN-TOTALS-LINE.
016400           05  WS-RT-READ               PIC 9(4).
016500           05  WS-RT-EXPIRED            PIC 9(4).
016600           05  WS-RT-KEPT               PIC 9(4).
016700       01  WS-RUN-TOTALS-R REDEFINES WS-RUN-TOTALS-LINE.
016800           05  FILLER                   PIC X(6).
016900           05  FILLER                   PIC X(6).
017000
017100       PROCEDURE DIVISION.
017200
017300       PROGRAM-BEGIN.
017400           PERFORM 1000-GET-TODAYS-DATE THRU 1000-EXIT.
017500           PERFORM 2000-SORT-TODAYS-FOOD THRU 2000-EXIT.
017600           MOVE WS-ITEMS-READ    TO WS-RT-READ
017700           MOVE WS-ITEMS-EXPIRED TO WS-RT-EXPIRED
017800           MOVE WS-ITEMS-KEPT    TO WS-RT-KEPT
017900           DISPLAY "FRGCSL01 - ITEMS READ " WS-RT-READ
018000                   " EXPIRED " WS-RT-EXPIRED
018100                   " KEPT " WS-RT-KEPT.
018200           DISPLAY "FRGCSL01 - CONSOLIDATED GROUPS WRITTEN "
018300                   WS-GROUPS-WRITTEN.
018400
018500       PROGRAM-EXIT.
018600           EXIT PROGRAM.
018700
018800       PROGRAM-DONE.
018900           STOP RUN.
019000
019100     *--------------------------------
019200     * pick up the run date MLMBAT01
019300     * stamped into the control file.
019400     * a missing or empty control file
019500     * is not fatal - per ops request,
019600     * the run date defaults to zeroes
019700     * so the expiry test in 2300
019800     * never finds anything already
019900     * behind it and nothing gets
020000     * filtered out that should not
020100     * have been.
020200     *--------------------------------
020300       1000-GET-TODAYS-DATE.
020400           OPEN INPUT CONTROL-FILE.
020500           IF NOT WS-CONTROL-OPEN-OK
020600               DISPLAY "FRGCSL01 - CANNOT OPEN CTLWORK1, STATUS "
020700                       WS-CONTROL-FILE-STATUS
020800               DISPLAY "FRGCSL01 - NOTHING WILL BE TREATED AS EXPIRED"
020900               GO TO 1000-EXIT.
021000           READ CONTROL-FILE
021100               AT END
021200                   DISPLAY "FRGCSL01 - CONTROL FILE IS EMPTY"
021300                   DISPLAY "FRGCSL01 - NOTHING WILL BE TREATED AS "
021400                           "EXPIRED".
021500           IF WS-CONTROL-OPEN-OK
021600               MOVE CNTL-RUN-DATE TO WS-TODAY-YYYYMMDD.
021700           CLOSE CONTROL-FILE.
021800       1000-EXIT.
021900           EXIT.
022000
022100     *--------------------------------
022200     * filter expired items into the
022300     * sort, then merge them back out
022400     * by name and unit.  one SORT
022500     * statement drives the whole
022600     * pass - the INPUT PROCEDURE
022700     * feeds RELEASEd records in, the
022800     * OUTPUT PROCEDURE takes RETURNed
022900     * records back out already in
023000     * ascending name order.
023100     *--------------------------------
023200       2000-SORT-TODAYS-FOOD.
023300           SORT SORT-FILE
023400               ON ASCENDING KEY SRT-NAME SRT-SEQ-NO
023500               INPUT PROCEDURE IS 2100-FILTER-THE-FRIDGE
023600               OUTPUT PROCEDURE IS 3000-MERGE-CONSOLIDATE.
023700       2000-EXIT.
023800           EXIT.
023900
024000     * reads WS01 top to bottom and RELEASEs every item
024100     * that has not yet expired into the sort; an
024200     * expired item is counted but never released, so
024300     * it never reaches the merge step at all.
024400       2100-FILTER-THE-FRIDGE.
024500           OPEN INPUT WS01-FILE.
024600           PERFORM 2200-READ-FRIDGE-RECORD THRU 2200-EXIT.
024700           PERFORM 2300-FILTER-ONE-RECORD THRU 2300-EXIT
024800               UNTIL WS-FRIDGE-IS-AT-END.
024900           CLOSE WS01-FILE.
025000       2100-EXIT.
025100           EXIT.
025200
025300       2200-READ-FRIDGE-RECORD.
025400           READ WS01-FILE
025500               AT END MOVE "Y" TO WS-FRIDGE-AT-END.
025600       2200-EXIT.
025700           EXIT.
025800
025900     * an item expires the moment its expiry date falls
026000     * behind today's run date - equal to today is still
026100     * good through the end of the day, so only strictly
026200     * less than today is dropped.
026300       2300-FILTER-ONE-RECORD.
026400           ADD 1 TO WS-ITEMS-READ.
026500           IF WS01-EXPIRY < WS-TODAY-YYYYMMDD
026600               ADD 1 TO WS-ITEMS-EXPIRED
026700           ELSE
026800               ADD 1 TO WS-ITEMS-KEPT
026900               MOVE WS01-NAME   TO SRT-NAME
027000               MOVE WS01-SEQ-NO TO SRT-SEQ-NO
027100               MOVE WS01-AMOUNT TO SRT-AMOUNT
027200               MOVE WS01-UNIT   TO SRT-UNIT
027300               MOVE WS01-EXPIRY TO SRT-EXPIRY
027400               RELEASE SORT-RECORD.
027500           PERFORM 2200-READ-FRIDGE-RECORD THRU 2200-EXIT.
027600       2300-EXIT.
027700           EXIT.
027800
027900     *--------------------------------
028000     * OUTPUT PROCEDURE - the sort
028100     * hands records back in ascending
028200     * name/seq order; break on a name
028300     * change and flush the accumulated
028400     * unit table for the name just
028500     * finished before starting a new
028600     * one for the name that follows.
028700     * WS-MERGE-SLOT-COUNT of zero at
028800     * the very end means the filter
028900     * step released nothing at all,
029000     * which is the empty-fridge case
029100     * and simply produces an empty
029200     * WS03 - there is nothing left
029300     * to flush.
029400     *--------------------------------
029500       3000-MERGE-CONSOLIDATE.
029600           OPEN OUTPUT WS03-FILE.
029700           MOVE SPACES TO WS-MERGE-NAME.
029800           MOVE ZERO TO WS-MERGE-SLOT-COUNT.
029900           PERFORM 3100-RETURN-SORT-RECORD THRU 3100-EXIT.
030000           PERFORM 3200-MERGE-ONE-RECORD THRU 3200-EXIT
030100               UNTIL WS-SORT-IS-AT-END.
030200           IF WS-MERGE-SLOT-COUNT > 0
030300               PERFORM 3300-FLUSH-THE-NAME-GROUP THRU 3300-EXIT.
030400           CLOSE WS03-FILE.
030500       3000-EXIT.
030600           EXIT.
030700
030800       3100-RETURN-SORT-RECORD.
030900           RETURN SORT-FILE
031000               AT END MOVE "Y" TO WS-SORT-AT-END.
031100       3100-EXIT.
031200           EXIT.
031300
031400     * fires the control break - a change in SRT-NAME
031500     * against the name the merge table is currently
031600     * built for means the prior name's group is
031700     * complete and gets written out before this
031800     * record's name starts a fresh table.
031900       3200-MERGE-ONE-RECORD.
032000           IF SRT-NAME NOT = WS-MERGE-NAME
032100               AND WS-MERGE-SLOT-COUNT > 0
032200               PERFORM 3300-FLUSH-THE-NAME-GROUP THRU 3300-EXIT.
032300           MOVE SRT-NAME TO WS-MERGE-NAME.
032400           PERFORM 3400-ACCUMULATE-ONE-ITEM THRU 3400-EXIT.
032500           PERFORM 3100-RETURN-SORT-RECORD THRU 3100-EXIT.
032600       3200-EXIT.
032700           EXIT.
032800
032900     *--------------------------------
033000     * find SRT-UNIT's slot in the
033100     * table for the name in progress,
033200     * adding a new slot the first
033300     * time that unit shows up under
033400     * this name.  a fifth distinct
033500     * unit under one name is a data
033600     * problem the fridge loader's
033700     * four-entry table should already
033800     * have kept from happening, but
033900     * the extra is logged and dropped
034000     * rather than overflowing the
034100     * table if it ever does.
034200     *--------------------------------
034300       3400-ACCUMULATE-ONE-ITEM.
034400           MOVE "N" TO WS-MERGE-SLOT-FOUND.
034500           PERFORM 3410-CHECK-ONE-MERGE-SLOT THRU 3410-EXIT
034600               VARYING WS-MERGE-SUB FROM 1 BY 1
034700               UNTIL WS-MERGE-SUB > WS-MERGE-SLOT-COUNT
034800                  OR WS-MERGE-SLOT-WAS-FOUND.
034900           IF WS-MERGE-SLOT-WAS-FOUND
035000               ADD SRT-AMOUNT TO WS-MERGE-AMOUNT (WS-MERGE-SUB)
035100           ELSE
035200           IF WS-MERGE-SLOT-COUNT < 4
035300               ADD 1 TO WS-MERGE-SLOT-COUNT
035400               MOVE SRT-UNIT   TO WS-MERGE-UNIT   (WS-MERGE-SLOT-COUNT)
035500               MOVE SRT-AMOUNT TO WS-MERGE-AMOUNT (WS-MERGE-SLOT-COUNT)
035600               MOVE SRT-EXPIRY TO WS-MERGE-EXPIRY (WS-MERGE-SLOT-COUNT)
035700           ELSE
035800               DISPLAY "FRGCSL01 - MORE THAN FOUR UNITS FOR "
035900                       WS-MERGE-NAME " - EXTRA UNIT DROPPED".
036000       3400-EXIT.
036100           EXIT.
036200
036300     * a name/unit pair already has a slot only when an
036400     * earlier record under this same name carried the
036500     * identical unit code - name alone is not enough,
036600     * per the 02/11/90 fix above.
036700       3410-CHECK-ONE-MERGE-SLOT.
036800           IF SRT-UNIT = WS-MERGE-UNIT (WS-MERGE-SUB)
036900               MOVE "Y" TO WS-MERGE-SLOT-FOUND.
037000       3410-EXIT.
037100           EXIT.
037200
037300     * writes one WS03 record per occupied slot in the
037400     * table, then resets the slot count to zero so the
037500     * next name starts from an empty table.
037600       3300-FLUSH-THE-NAME-GROUP.
037700           PERFORM 3310-WRITE-ONE-MERGE-SLOT THRU 3310-EXIT
037800               VARYING WS-MERGE-SUB FROM 1 BY 1
037900               UNTIL WS-MERGE-SUB > WS-MERGE-SLOT-COUNT.
038000           MOVE ZERO TO WS-MERGE-SLOT-COUNT.
038100       3300-EXIT.
038200           EXIT.
038300
038400       3310-WRITE-ONE-MERGE-SLOT.
038500           ADD 1 TO WS-GROUPS-WRITTEN
038600           MOVE WS-MERGE-NAME                    TO WS03-NAME
038700           MOVE WS-MERGE-AMOUNT (WS-MERGE-SUB)    TO WS03-AMOUNT
038800           MOVE WS-MERGE-UNIT   (WS-MERGE-SUB)    TO WS03-UNIT
038900           MOVE WS-MERGE-EXPIRY (WS-MERGE-SUB)    TO WS03-EXPIRY
039000           WRITE WS03-RECORD.
039100       3310-EXIT.
039200           EXIT.
