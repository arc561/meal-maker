000100      *--------------------------------------------
000200      * slxwork.cbl - select clause for WS04, the
000300      * per-recipe cook-date/feasibility table written
000400      * by RCPFEA01 and read by RCPSEL01.
000500      *--------------------------------------------
000600           SELECT WS04-FILE ASSIGN TO FEAWORK1
000700               ORGANIZATION IS SEQUENTIAL.
