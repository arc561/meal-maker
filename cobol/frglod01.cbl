000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID.    FRGLOD01.
000300      AUTHOR.        R SHOEMAKER.
000400      INSTALLATION.  DIETARY SYSTEMS GROUP.
000500      DATE-WRITTEN.  03/11/87.
000600      DATE-COMPILED.
000700      SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800      *--------------------------------------------
000900      * FRGLOD01 - fridge inventory loader/validator
001000      * for the Meal Maker overnight batch job.
001100      * Reads the raw fridge file, edits each line
001200      * for a usable name, unit code, positive amount
001300      * and a real DD/MM/YYYY expiry date, and writes
001400      * the survivors to WS01 in load order.  Bad
001500      * lines are skipped with a message - one bad
001600      * line never aborts the run.
001700      *
001800      * Every line off FRIDGEIN is either a whole item
001900      * or it is nothing at all - there is no partial
002000      * keep.  A name that trims to blank, a unit code
002100      * not on the approved list, an amount that comes
002200      * out zero or non-numeric, or an expiry date that
002300      * does not exist on the calendar all reject the
002400      * whole line and leave WS01 untouched for it.
002500      * RCPFEA01 downstream only ever sees inventory
002600      * this program has already judged usable, so the
002700      * edits here carry the full weight of keeping
002800      * garbage input out of the feasibility match.
002900      *--------------------------------------------
003000      * CHANGE LOG
003100      *--------------------------------------------
003200      * 03/11/87  RSH  ORIGINAL PROGRAM WRITTEN.                  RSH03118
003300      * 03/18/87  RSH  ADDED UNIT CODE TABLE LOOKUP               RSH03188
003400      *                PER DIETITIAN REQUEST.
003500      * 07/02/88  RSH  FIXED NAME FIELD LEFT-TRIM,                RSH07028
003600      *                LEADING BLANK NAMES WERE
003700      *                FALLING THROUGH AS VALID.
003800      * 11/14/91  TLK  INCREASED UNIT TABLE ENTRIES               TLK11149
003900      *                TO MATCH RCPLOD01 TABLE.
004000      * 09/09/98  TLK  Y2K - CHECK-DATE NOW WINDOWS               TLK09099
004100      *                THE CENTURY INSTEAD OF ASSUMING
004200      *                19, SEE TICKET MM-0231.
004300      * 02/27/99  TLK  Y2K FOLLOW-UP - VERIFIED LEAP              TLK02279
004400      *                YEAR TEST STILL CORRECT FOR
004500      *                YEAR 2000 (TICKET MM-0231).
004600      * 05/15/02  DMB  OPEN FAILURE NO LONGER ABORTS              DMB05150
004700      *                THE RUN, PER OPS REQUEST -
004800      *                EMPTY FRIDGE IS PRODUCED AND
004900      *                THE JOB CONTINUES.
005000      *--------------------------------------------
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300      *--------------------------------------------
005400      * C01 IS TOP-OF-FORM is carried on every
005500      * program in this shop whether or not the
005600      * program prints - house SPECIAL-NAMES habit,
005700      * see BILRPT02.
005800      *--------------------------------------------
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM.
006100
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400
006500      *    FRIDGEIN - raw delimited fridge file, one
006600      *    line per item, straight off the input feed.
006700           COPY "slfridg.cbl".
006800
006900      *    WS01 - this program's own output, the
007000      *    validated fridge items FRGCSL01 and
007100      *    MLMRPT01 read back in.
007200           COPY "slfwork.cbl".
007300
007400       DATA DIVISION.
007500       FILE SECTION.
007600
007700           COPY "fdfridg.cbl".
007800
007900           COPY "fdfwork.cbl".
008000
008100       WORKING-STORAGE SECTION.
008200
008300      *    WS-FOOD-ITEM (name/amount/unit/expiry) and
008400      *    the unit code table - shared with RCPLOD01
008500      *    so both loaders validate units the same way.
008600           COPY "wsfood01.cbl".
008700
008800      *    date-edit working storage - DV-DATE-TEXT and
008900      *    its DD/MM/YYYY breakdown, adapted from the
009000      *    shop's WSDATE/DATE05 copy books.
009100           COPY "wsdval01.cbl".
009200
009300      *--------------------------------------------
009400      * file status and end-of-file switches
009500      *--------------------------------------------
009600       77  WS-FRIDGE-FILE-STATUS        PIC X(2) VALUE SPACES.
009700           88  WS-FRIDGE-OPEN-OK            VALUE "00".
009800
009900       77  WS-FRIDGE-AT-END             PIC X VALUE "N".
010000           88  WS-FRIDGE-IS-AT-END          VALUE "Y".
010100
010200      *--------------------------------------------
010300      * run counters and scratch fields used while
010400      * editing one raw fridge line
010500      *--------------------------------------------
010600      *    WS-SEQ-NO only advances for a KEPT item -
010700      *    it is the load-order number FRGCSL01's sort
010800      *    uses to break ties between same-name items.
010900       77  WS-SEQ-NO                    PIC 9(4) COMP VALUE ZERO.
011000      *    number of fields UNSTRING actually found on
011100      *    the line - must be exactly 4 or the whole
011200      *    line is rejected before any field edit runs.
011300       77  WS-FIELD-COUNT               PIC 9(2) COMP VALUE ZERO.
011400       77  WS-RECORDS-READ              PIC 9(4) COMP VALUE ZERO.
011500       77  WS-RECORDS-KEPT              PIC 9(4) COMP VALUE ZERO.
011600       77  WS-RECORDS-REJECTED          PIC 9(4) COMP VALUE ZERO.
011700      *    display mirror of WS-RECORDS-READ - STRING
011800      *    cannot take a COMP operand directly, so the
011900      *    reject message moves it here first.
012000       77  WS-RECORDS-READ-ED           PIC ZZZ9 VALUE ZEROES.
012100      *    subscript shared by every left-trim loop in
012200      *    this program (name, unit).
012300       77  WS-TRIM-SUB                  PIC 9(2) COMP VALUE ZERO.
012400       77  WS-REJECT-REASON             PIC X(25) VALUE SPACES.
012500
012600      *--------------------------------------------
012700      * raw (untrimmed) field buffers UNSTRING fills
012800      * off one comma-delimited fridge line, before
012900      * the individual EDIT- paragraphs clean them up
013000      *--------------------------------------------
013100       77  WF-NAME-RAW                  PIC X(30) VALUE SPACES.
013200       77  WF-UNIT-RAW                  PIC X(6)  VALUE SPACES.
013300      *    JUSTIFIED RIGHT so INSPECT REPLACING LEADING
013400      *    SPACE BY ZERO (below) turns leading blanks
013500      *    into leading zeroes instead of leaving them
013600      *    in the middle of the digits.
013700       77  WF-AMOUNT-TEXT               PIC X(7) JUSTIFIED RIGHT
013800                                             VALUE SPACES.
013900       01  WF-AMOUNT-EDIT               PIC 9(7) VALUE ZEROES.
014000       01  WF-AMOUNT-EDIT-R REDEFINES WF-AMOUNT-EDIT.
014100           05  FILLER                   PIC 9(6).
014200           05  FILLER                   PIC 9(1).
014300
014400      *    built up by STRING in 2200-VALIDATE-AND-WRITE
014500      *    and DISPLAYed whenever a line is rejected.
014600       77  WS-MESSAGE-LINE              PIC X(60) VALUE SPACES.
014700
014800       PROCEDURE DIVISION.
014900
015000       PROGRAM-BEGIN.
015100           PERFORM 1000-OPEN-THE-FILES THRU 1000-EXIT.
015200           PERFORM 2000-PROCESS-THE-FRIDGE-FILE THRU 2000-EXIT.
015300           PERFORM 9000-CLOSE-THE-FILES THRU 9000-EXIT.
015400
015500       PROGRAM-EXIT.
015600           EXIT PROGRAM.
015700
015800       PROGRAM-DONE.
015900           STOP RUN.
016000
016100      *--------------------------------------------
016200      * open input and output files.  WS01 is opened
016300      * first so it always exists, even empty, for
016400      * the steps that read it downstream - the batch
016500      * driver chains six programs with no LINKAGE,
016600      * so an output file that never got opened would
016700      * leave the next step reading nothing at all.
016800      *--------------------------------------------
016900       1000-OPEN-THE-FILES.
017000           OPEN OUTPUT WS01-FILE.
017100           OPEN INPUT FRIDGE-FILE.
017200      *    per the 05/15/02 OPS fix, a missing or bad
017300      *    FRIDGEIN does not stop the job - it just
017400      *    means WS01 comes out empty and every recipe
017500      *    downstream winds up infeasible for lack of
017600      *    anything to match against.
017700           IF NOT WS-FRIDGE-OPEN-OK
017800               DISPLAY "FRGLOD01 - CANNOT OPEN FRIDGEIN, STATUS "
017900                       WS-FRIDGE-FILE-STATUS
018000               DISPLAY "FRGLOD01 - CONTINUING WITH EMPTY FRIDGE"
018100               MOVE "Y" TO WS-FRIDGE-AT-END.
018200       1000-EXIT.
018300           EXIT.
018400
018500      *--------------------------------------------
018600      * main read/validate/write loop - one pass of
018700      * FRIDGEIN, one judgement per line, no two-pass
018800      * anything.  Ties WS-FRIDGE-IS-AT-END back to
018900      * PERFORM ... UNTIL the way every read loop in
019000      * this shop's batch work is built.
019100      *--------------------------------------------
019200       2000-PROCESS-THE-FRIDGE-FILE.
019300           PERFORM 2100-READ-FRIDGE-RECORD THRU 2100-EXIT.
019400           PERFORM 2200-VALIDATE-AND-WRITE THRU 2200-EXIT
019500               UNTIL WS-FRIDGE-IS-AT-END.
019600       2000-EXIT.
019700           EXIT.
019800
019900       2100-READ-FRIDGE-RECORD.
020000           READ FRIDGE-FILE
020100               AT END MOVE "Y" TO WS-FRIDGE-AT-END.
020200       2100-EXIT.
020300           EXIT.
020400
020500      *--------------------------------------------
020600      * one line in, one of two things happens: the
020700      * line passes every edit and gets a sequence
020800      * number and a WS01 record, or it fails one
020900      * edit and gets counted and logged instead.
021000      * There is no partial write - WF-ITEM-IS-VALID
021100      * is the single switch the whole decision
021200      * turns on.
021300      *--------------------------------------------
021400       2200-VALIDATE-AND-WRITE.
021500           ADD 1 TO WS-RECORDS-READ.
021600           MOVE "Y" TO WF-ITEM-IS-VALID.
021700           MOVE SPACES TO WS-REJECT-REASON.
021800           PERFORM 2300-EDIT-ONE-FRIDGE-LINE THRU 2300-EXIT.
021900           IF WF-ITEM-VALID
022000               ADD 1 TO WS-SEQ-NO
022100               ADD 1 TO WS-RECORDS-KEPT
022200               MOVE WS-SEQ-NO TO WS01-SEQ-NO
022300               MOVE WF-NAME   TO WS01-NAME
022400               MOVE WF-AMOUNT TO WS01-AMOUNT
022500               MOVE WF-UNIT   TO WS01-UNIT
022600               MOVE WF-EXPIRY TO WS01-EXPIRY
022700               WRITE WS01-RECORD
022800           ELSE
022900      *        one DISPLAY per rejected line, carrying
023000      *        the read sequence number and the reason
023100      *        text the failing EDIT- paragraph set -
023200      *        this is the only audit trail a rejected
023300      *        line leaves, since it never reaches WS01.
023400               ADD 1 TO WS-RECORDS-REJECTED
023500               MOVE WS-RECORDS-READ TO WS-RECORDS-READ-ED
023600               MOVE SPACES TO WS-MESSAGE-LINE
023700               STRING "FRGLOD01 - REJECTED RECORD "
023800                      WS-RECORDS-READ-ED
023900                      " - " WS-REJECT-REASON
024000                      DELIMITED BY SIZE INTO WS-MESSAGE-LINE
024100               DISPLAY WS-MESSAGE-LINE.
024200           PERFORM 2100-READ-FRIDGE-RECORD THRU 2100-EXIT.
024300       2200-EXIT.
024400           EXIT.
024500
024600      *--------------------------------------------
024700      * split the raw line into its four comma
024800      * fields and edit every one of them in turn -
024900      * name, unit, amount, date, in that order, same
025000      * order the fields appear on the line.  A field
025100      * count other than 4 fails the whole line before
025200      * any individual field edit even runs, since
025300      * there is nothing sensible to UNSTRING into.
025400      *--------------------------------------------
025500       2300-EDIT-ONE-FRIDGE-LINE.
025600           MOVE SPACES TO WF-NAME-RAW WF-UNIT-RAW WF-AMOUNT-TEXT
025700                          DV-DATE-TEXT.
025800           MOVE ZERO   TO WS-FIELD-COUNT.
025900           UNSTRING FRG-IN-TEXT DELIMITED BY ","
026000               INTO WF-NAME-RAW WF-AMOUNT-TEXT
026100                    WF-UNIT-RAW DV-DATE-TEXT
026200               TALLYING IN WS-FIELD-COUNT.
026300           IF WS-FIELD-COUNT NOT = 4
026400               MOVE "N" TO WF-ITEM-IS-VALID
026500               MOVE "WRONG NUMBER OF FIELDS" TO WS-REJECT-REASON
026600           ELSE
026700               PERFORM 2400-EDIT-THE-NAME   THRU 2400-EXIT
026800               PERFORM 2500-EDIT-THE-UNIT   THRU 2500-EXIT
026900               PERFORM 2600-EDIT-THE-AMOUNT THRU 2600-EXIT
027000               PERFORM 3000-EDIT-EXPIRY-DATE THRU 3000-EXIT.
027100       2300-EXIT.
027200           EXIT.
027300
027400      *--------------------------------------------
027500      * left-trim the name and reject it if trimming
027600      * leaves nothing behind - a line of all blanks
027700      * in the name field used to slip through before
027800      * the 07/02/88 fix below.
027900      *--------------------------------------------
028000       2400-EDIT-THE-NAME.
028100           PERFORM 2410-LEFT-TRIM-THE-NAME THRU 2410-EXIT.
028200           IF WF-NAME = SPACES
028300               MOVE "N" TO WF-ITEM-IS-VALID
028400               MOVE "BLANK NAME" TO WS-REJECT-REASON.
028500       2400-EXIT.
028600           EXIT.
028700
028800      *--------------------------------------------
028900      * reference-modification left trim - walk the
029000      * raw field one byte at a time until a non-blank
029100      * is found, then MOVE the remainder.  No
029200      * intrinsic FUNCTION does this trick in this
029300      * shop's compiler, so it is built by hand the
029400      * same way every other trim loop in this
029500      * program is built.
029600      *--------------------------------------------
029700       2410-LEFT-TRIM-THE-NAME.
029800           MOVE SPACES TO WF-NAME.
029900           PERFORM 2411-SKIP-ONE-BLANK THRU 2411-EXIT
030000               VARYING WS-TRIM-SUB FROM 1 BY 1
030100               UNTIL WS-TRIM-SUB > 30
030200                  OR WF-NAME-RAW (WS-TRIM-SUB:1) NOT = SPACE.
030300           IF WS-TRIM-SUB < 31
030400               MOVE WF-NAME-RAW (WS-TRIM-SUB:31 - WS-TRIM-SUB)
030500                   TO WF-NAME.
030600       2410-EXIT.
030700           EXIT.
030800
030900      *    the PERFORM VARYING body itself does
031000      *    nothing - the work is all in the UNTIL
031100      *    test above, which is how this shop writes
031200      *    a scan loop without an inline PERFORM.
031300       2411-SKIP-ONE-BLANK.
031400           CONTINUE.
031500       2411-EXIT.
031600           EXIT.
031700
031800      *--------------------------------------------
031900      * unit code edit - trim it, then walk the
032000      * four-entry valid-unit table looking for a
032100      * match.  Starts the item rejected and only
032200      * flips it back to valid if 2520 finds a hit,
032300      * so a unit code that matches nothing leaves
032400      * the item correctly rejected with no extra
032500      * bookkeeping.
032600      *--------------------------------------------
032700       2500-EDIT-THE-UNIT.
032800           IF WF-ITEM-REJECTED
032900               GO TO 2500-EXIT.
033000           PERFORM 2510-LEFT-TRIM-THE-UNIT THRU 2510-EXIT.
033100           SET WF-ITEM-REJECTED TO TRUE.
033200           PERFORM 2520-CHECK-ONE-UNIT-ENTRY THRU 2520-EXIT
033300               VARYING WF-UNIT-SUB FROM 1 BY 1
033400               UNTIL WF-UNIT-SUB > 4.
033500           IF WF-ITEM-REJECTED
033600               MOVE "BAD UNIT CODE" TO WS-REJECT-REASON.
033700       2500-EXIT.
033800           EXIT.
033900
034000       2510-LEFT-TRIM-THE-UNIT.
034100           MOVE SPACES TO WF-UNIT.
034200           PERFORM 2411-SKIP-ONE-BLANK THRU 2411-EXIT
034300               VARYING WS-TRIM-SUB FROM 1 BY 1
034400               UNTIL WS-TRIM-SUB > 6
034500                  OR WF-UNIT-RAW (WS-TRIM-SUB:1) NOT = SPACE.
034600           IF WS-TRIM-SUB < 7
034700               MOVE WF-UNIT-RAW (WS-TRIM-SUB:7 - WS-TRIM-SUB)
034800                   TO WF-UNIT.
034900       2510-EXIT.
035000           EXIT.
035100
035200      *--------------------------------------------
035300      * the table compare runs byte-for-byte against
035400      * WF-VALID-UNIT-TABLE in WSFOOD01 - the table
035500      * holds the lower-case unit codes the fridge
035600      * feed actually carries (see WSFOOD01's own
035700      * change log), so no case folding is needed
035800      * here, just a straight equality test.
035900      *--------------------------------------------
036000       2520-CHECK-ONE-UNIT-ENTRY.
036100           IF WF-UNIT = WF-VALID-UNIT (WF-UNIT-SUB)
036200               SET WF-ITEM-VALID TO TRUE.
036300       2520-EXIT.
036400           EXIT.
036500
036600      *--------------------------------------------
036700      * amount edit - INSPECT turns leading blanks
036800      * into zeroes so a right-justified "   12"
036900      * reads as a valid PIC 9(7), then the amount
037000      * has to be both numeric and greater than zero
037100      * to be kept.  A zero amount on hand is no
037200      * different from not having the item at all,
037300      * so it is rejected the same as garbage text.
037400      *--------------------------------------------
037500       2600-EDIT-THE-AMOUNT.
037600           IF WF-ITEM-REJECTED
037700               GO TO 2600-EXIT.
037800           INSPECT WF-AMOUNT-TEXT REPLACING LEADING SPACE BY ZERO.
037900           IF WF-AMOUNT-TEXT NOT NUMERIC
038000               MOVE "N" TO WF-ITEM-IS-VALID
038100               MOVE "AMOUNT NOT NUMERIC" TO WS-REJECT-REASON
038200           ELSE
038300               MOVE WF-AMOUNT-TEXT TO WF-AMOUNT-EDIT
038400               IF WF-AMOUNT-EDIT = ZERO
038500                   MOVE "N" TO WF-ITEM-IS-VALID
038600                   MOVE "AMOUNT NOT POSITIVE" TO WS-REJECT-REASON
038700               ELSE
038800                   MOVE WF-AMOUNT-EDIT TO WF-AMOUNT.
038900       2600-EXIT.
039000           EXIT.
039100
039200      *--------------------------------------------
039300      * DD/MM/YYYY expiry date edit, adapted from
039400      * the shop's WSDATE/DATE05 leap year check.
039500      * Every field has to be numeric before the
039600      * calendar check even runs - a date typed as
039700      * "XX/12/2012" fails right here and never
039800      * reaches 3100.
039900      *--------------------------------------------
040000       3000-EDIT-EXPIRY-DATE.
040100           IF WF-ITEM-REJECTED
040200               GO TO 3000-EXIT.
040300           IF DV-DD-TEXT NOT NUMERIC
040400               OR DV-MM-TEXT NOT NUMERIC
040500               OR DV-YYYY-TEXT NOT NUMERIC
040600               MOVE "N" TO WF-ITEM-IS-VALID
040700               MOVE "EXPIRY NOT A DATE" TO WS-REJECT-REASON
040800               GO TO 3000-EXIT.
040900           MOVE DV-DD-TEXT   TO DV-DD.
041000           MOVE DV-MM-TEXT   TO DV-MM.
041100           MOVE DV-YYYY-TEXT TO DV-YYYY.
041200           PERFORM 3100-CHECK-THE-DATE THRU 3100-EXIT.
041300           IF DV-DATE-IS-INVALID
041400               MOVE "N" TO WF-ITEM-IS-VALID
041500               MOVE "EXPIRY OUT OF RANGE" TO WS-REJECT-REASON
041600           ELSE
041700               MOVE DV-YYYYMMDD TO WF-EXPIRY.
041800       3000-EXIT.
041900           EXIT.
042000
042100      *--------------------------------------------
042200      * CHECK-THE-DATE - true calendar check
042300      * including century-safe leap years (see Y2K
042400      * log entry).  Month range, then day range,
042500      * then the short months, then February, then
042600      * only 29 February gets sent on to the leap
042700      * year test - every other date is settled by
042800      * the time control reaches here.
042900      *--------------------------------------------
043000       3100-CHECK-THE-DATE.
043100           SET DV-DATE-IS-VALID TO TRUE.
043200           IF DV-MM < 1 OR DV-MM > 12
043300               SET DV-DATE-IS-INVALID TO TRUE
043400           ELSE
043500           IF DV-DD < 1 OR DV-DD > 31
043600               SET DV-DATE-IS-INVALID TO TRUE
043700           ELSE
043800           IF DV-DD > 30
043900               AND (DV-MM = 4 OR DV-MM = 6 OR DV-MM = 9
044000                                OR DV-MM = 11)
044100               SET DV-DATE-IS-INVALID TO TRUE
044200           ELSE
044300           IF DV-DD > 29 AND DV-MM = 2
044400               SET DV-DATE-IS-INVALID TO TRUE
044500           ELSE
044600           IF DV-DD = 29 AND DV-MM = 2
044700               PERFORM 3200-CHECK-LEAP-YEAR THRU 3200-EXIT.
044800       3100-EXIT.
044900           EXIT.
045000
045100      *--------------------------------------------
045200      * leap year rule - divisible by 400 is always
045300      * a leap year, divisible by 100 but not 400 is
045400      * never one, divisible by 4 but not 100 is one,
045500      * anything else is not.  This is the same
045600      * DIVIDE-by-400/100/4 remainder chain the shop
045700      * has used since DATE05, carried forward so the
045800      * century window from the Y2K fix never breaks
045900      * the leap year math.
046000      *--------------------------------------------
046100       3200-CHECK-LEAP-YEAR.
046200           DIVIDE DV-YYYY BY 400 GIVING DV-QUOTIENT
046300                  REMAINDER DV-REMAINDER.
046400           IF DV-REMAINDER = 0
046500               SET DV-DATE-IS-VALID TO TRUE
046600           ELSE
046700               DIVIDE DV-YYYY BY 100 GIVING DV-QUOTIENT
046800                      REMAINDER DV-REMAINDER
046900               IF DV-REMAINDER = 0
047000                   SET DV-DATE-IS-INVALID TO TRUE
047100               ELSE
047200                   DIVIDE DV-YYYY BY 4 GIVING DV-QUOTIENT
047300                          REMAINDER DV-REMAINDER
047400                   IF DV-REMAINDER = 0
047500                       SET DV-DATE-IS-VALID TO TRUE
047600                   ELSE
047700                       SET DV-DATE-IS-INVALID TO TRUE.
047800       3200-EXIT.
047900           EXIT.
048000
048100      *--------------------------------------------
048200      * close down and report counts - the three
048300      * numbers here (read/kept/rejected) are the
048400      * only run statistics this job keeps; there is
048500      * no separate audit report, just this one
048600      * DISPLAY line to the job log.
048700      *--------------------------------------------
048800       9000-CLOSE-THE-FILES.
048900           IF WS-FRIDGE-OPEN-OK
049000               CLOSE FRIDGE-FILE.
049100           CLOSE WS01-FILE.
049200           DISPLAY "FRGLOD01 - READ " WS-RECORDS-READ
049300                   " KEPT " WS-RECORDS-KEPT
049400                   " REJECTED " WS-RECORDS-REJECTED.
049500       9000-EXIT.
049600           EXIT.
