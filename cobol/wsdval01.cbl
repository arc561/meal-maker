000100      *--------------------------------------------
000200      * wsdval01.cbl - working storage copy file for
000300      * date validation.  holds a calendar date entered
000400      * as DD/MM/YYYY text and edits it into YYYYMMDD,
000500      * checking for a real calendar date (including
000600      * leap years) the same way WSDATE.cbl always has,
000700      * just with the day and month swapped around for
000800      * our European-style input.
000900      *--------------------------------------------
001000       77  DV-DATE-TEXT                PIC X(10).
001100       01  DV-DATE-TEXT-PARTS REDEFINES DV-DATE-TEXT.
001200           05  DV-DD-TEXT              PIC X(2).
001300           05  FILLER                  PIC X(1).
001400           05  DV-MM-TEXT              PIC X(2).
001500           05  FILLER                  PIC X(1).
001600           05  DV-YYYY-TEXT            PIC X(4).
001700
001800       01  DV-YYYYMMDD                 PIC 9(8) VALUE ZEROES.
001900       01  DV-DATE-PARTS REDEFINES DV-YYYYMMDD.
002000           05  DV-YYYY                 PIC 9(4).
002100           05  DV-MM                   PIC 9(2).
002200           05  DV-DD                   PIC 9(2).
002300
002400       77  DV-QUOTIENT                 PIC 9(4) COMP.
002500       77  DV-REMAINDER                PIC 9(4) COMP.
002600
002700       77  DV-VALID-DATE-FLAG          PIC X VALUE "N".
002800           88  DV-DATE-IS-VALID            VALUE "Y".
002900           88  DV-DATE-IS-INVALID          VALUE "N".
