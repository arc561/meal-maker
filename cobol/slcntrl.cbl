000100      *--------------------------------------------
000200      * slcntrl.cbl - select clause for the one-record
000300      * run control file (today's processing date).
000400      *--------------------------------------------
000500           SELECT CONTROL-FILE ASSIGN TO CTLWORK1
000600               ORGANIZATION IS SEQUENTIAL.
