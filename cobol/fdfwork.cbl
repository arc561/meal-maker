000100      *--------------------------------------------
000200      * fdfwork.cbl - record layout for WS01, one
000300      * validated fridge item per record, kept in
000400      * the order the item was loaded.
000500      *--------------------------------------------
000600       FD  WS01-FILE
000700           LABEL RECORDS ARE STANDARD.
000800       01  WS01-RECORD.
000900           05  WS01-SEQ-NO             PIC 9(4).
001000           05  WS01-NAME               PIC X(30).
001100           05  WS01-AMOUNT             PIC 9(7).
001200           05  WS01-UNIT               PIC X(6).
001300           05  WS01-EXPIRY             PIC 9(8).
001400           05  FILLER                  PIC X(8).
