000100      *--------------------------------------------
000200      * slcwork.cbl - select clause for WS03, the
000300      * consolidated today's-food table written by
000400      * FRGCSL01 and read by RCPFEA01.
000500      *--------------------------------------------
000600           SELECT WS03-FILE ASSIGN TO CSLWORK1
000700               ORGANIZATION IS SEQUENTIAL.
