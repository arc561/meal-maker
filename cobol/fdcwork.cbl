000100      *--------------------------------------------
000200      * fdcwork.cbl - record layout for WS03, the
000300      * consolidated today's-food table, one record
000400      * per surviving (name, unit) group, carrying
000500      * the summed amount and the earliest-loaded
000600      * expiry date in that group.  records are in
000700      * ascending NAME order - that order is what
000800      * drives ingredient matching in RCPFEA01.
000900      *--------------------------------------------
001000       FD  WS03-FILE
001100           LABEL RECORDS ARE STANDARD.
001200       01  WS03-RECORD.
001300           05  WS03-NAME               PIC X(30).
001400           05  WS03-AMOUNT             PIC 9(7).
001500           05  WS03-UNIT               PIC X(6).
001600           05  WS03-EXPIRY             PIC 9(8).
001700           05  FILLER                  PIC X(9).
