000100      *--------------------------------------------
000200      * slfridg.cbl - select clause for the fridge
000300      * inventory input file (raw, delimited text,
000400      * one record per line: name,amount,unit,date).
000500      *--------------------------------------------
000600           SELECT FRIDGE-FILE ASSIGN TO FRIDGEIN
000700               ORGANIZATION IS LINE SEQUENTIAL
000800               FILE STATUS IS WS-FRIDGE-FILE-STATUS.
