000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID.    RCPFEA01.
000300      AUTHOR.        R SHOEMAKER.
000400      INSTALLATION.  DIETARY SYSTEMS GROUP.
000500      DATE-WRITTEN.  04/20/87.
000600      DATE-COMPILED.
000700      SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800     *--------------------------------------------
000900     * RCPFEA01 - feasibility and cooking date for
001000     * every recipe in the Meal Maker batch job.
001100     * For each recipe on WS02, every ingredient is
001200     * looked up against WS03 (today's consolidated
001300     * food) the same way VNINNM01 looks a vendor up
001400     * by name - by name only, the unit code does
001500     * NOT have to match, and the amount on hand has
001600     * to be enough.  A recipe cooks on the earliest
001700     * expiry date among its matched ingredients; a
001800     * recipe that comes up short on even one
001900     * ingredient, or that has no ingredients at all,
002000     * cannot be cooked and is marked infeasible.
002100     *
002200     * Unit is deliberately left out of the match
002300     * test (see the 08/19/89 fix below) because the
002400     * fridge and the recipe card do not have to
002500     * agree on how an ingredient is measured - a
002600     * recipe calling for "2 of egg" matches a fridge
002700     * item of "12 of egg" fine, but so would a
002800     * recipe written in a different unit altogether
002900     * as long as the amount number itself is high
003000     * enough; the dietitian's rule is about having
003100     * enough of the named food on hand, not about
003200     * unit conversion, which this shop's batch
003300     * programs have never attempted.
003400     *
003500     * WS02 arrives in recipe order with each header
003600     * record immediately followed by its own
003700     * ingredient records and nothing else in
003800     * between - RCPLOD01 writes it that way on
003900     * purpose - so this program never needs to sort
004000     * or key-match WS02 itself, only watch for the
004100     * next header record to know one recipe's group
004200     * has ended and the next one's has begun.
004300     *--------------------------------------------
004400     * CHANGE LOG
004500     *--------------------------------------------
004600     * 04/20/87  RSH  ORIGINAL PROGRAM WRITTEN.                   RSH04208
004700     * 05/04/87  RSH  RECIPE WITH ZERO INGREDIENTS                RSH05048
004800     *                WAS COMING OUT FEASIBLE WITH A
004900     *                ZERO COOK DATE - NOW MARKED
005000     *                INFEASIBLE, PER DIETITIAN.
005100     * 08/19/89  RSH  UNIT CODE WAS BEING COMPARED                RSH08198
005200     *                DURING MATCHING BY MISTAKE -
005300     *                REMOVED, SPEC SAYS NAME AND
005400     *                AMOUNT ONLY.
005500     * 09/09/98  TLK  Y2K REVIEW - DATES HERE ONLY                TLK09099
005600     *                EVER FLOW THROUGH FROM WS03,
005700     *                NO CENTURY ASSUMPTION MADE IN
005800     *                THIS PROGRAM, SEE TICKET
005900     *                MM-0231.
006000     * 05/15/02  RSH  REVIEWED AGAINST AN EMPTY WS03              RSH05150
006100     *                FOLLOWING THE FRGCSL01 OPS FIX -
006200     *                WHEN TODAY'S FOOD IS EMPTY EVERY
006300     *                INGREDIENT SIMPLY FAILS TO MATCH
006400     *                AND THE RECIPE COMES UP INFEASIBLE,
006500     *                NO CODE CHANGE NEEDED.
006600     *--------------------------------------------
006700       ENVIRONMENT DIVISION.
006800       CONFIGURATION SECTION.
006900     * house SPECIAL-NAMES - C01/TOP-OF-FORM carried
007000     * into this program the same as every other.
007100       SPECIAL-NAMES.
007200           C01 IS TOP-OF-FORM.
007300
007400       INPUT-OUTPUT SECTION.
007500       FILE-CONTROL.
007600
007700     * WS02 - the validated recipe book RCPLOD01
007800     * built, header records interleaved with their
007900     * own ingredient records in recipe order.
008000           COPY "slrwork.cbl".
008100
008200     * WS03 - today's consolidated food from
008300     * FRGCSL01, rescanned top to bottom once per
008400     * ingredient being looked up.
008500           COPY "slcwork.cbl".
008600
008700     * WS04 - one feasibility/cook-date record per
008800     * recipe, for MLMRPT01 to select from next.
008900           COPY "slxwork.cbl".
009000
009100       DATA DIVISION.
009200       FILE SECTION.
009300
009400           COPY "fdrwork.cbl".
009500
009600           COPY "fdcwork.cbl".
009700
009800           COPY "fdxwork.cbl".
009900
010000       WORKING-STORAGE SECTION.
010100
010200       77  WS-RECIPE-AT-END             PIC X VALUE "N".
010300           88  WS-RECIPE-IS-AT-END          VALUE "Y".
010400
010500       77  WS-CONSOLIDATED-AT-END       PIC X VALUE "N".
010600           88  WS-CONSOLIDATED-IS-AT-END    VALUE "Y".
010700
010800     * the recipe currently being scored - carried
010900     * across every ingredient record in its group
011000     * so 3000-DERIVE-COOKING-DATE still has the
011100     * header's key and name once the last ingredient
011200     * record has been read and the group is done.
011300     * the REDEFINES is scratch space only, used by
011400     * no paragraph in this program - kept only
011500     * because the shop's habit is a FILLER-backed
011600     * alternate view on every named 40-byte field.
011700       77  WS-CURRENT-RECIPE-SEQ        PIC 9(4) COMP VALUE ZERO.
011800       01  WS-CURRENT-RECIPE-NAME       PIC X(40) VALUE SPACES.
011900       01  WS-CURRENT-NAME-R REDEFINES WS-CURRENT-RECIPE-NAME.
012000           05  FILLER                   PIC X(20).
012100           05  FILLER                   PIC X(20).
012200
012300     * counts every ingredient seen under the recipe
012400     * in progress against how many of them matched -
012500     * equal counts (and at least one of them) is
012600     * the whole feasibility test in 3000.
012700       77  WS-ING-COUNT                 PIC 9(2) COMP VALUE ZERO.
012800       77  WS-ING-MATCHED-COUNT         PIC 9(2) COMP VALUE ZERO.
012900
013000       77  WS-ING-IS-MATCHED            PIC X VALUE "N".
013100           88  WS-ING-WAS-MATCHED           VALUE "Y".
013200
013300     * WS-MATCHED-EXPIRY is the expiry date off the
013400     * WS03 item that satisfied the ingredient just
013500     * looked up; WS-MIN-EXPIRY tracks the earliest
013600     * one seen so far across the whole recipe, primed
013700     * to an impossibly late date so the very first
013800     * match always beats it.  The YYYY/MMDD
013900     * REDEFINES is not read by any paragraph here -
014000     * carried only as the shop's standard alternate
014100     * view on an 8-digit date field.
014200       77  WS-MATCHED-EXPIRY            PIC 9(8) VALUE ZEROES.
014300       01  WS-MIN-EXPIRY                PIC 9(8) VALUE 99999999.
014400       01  WS-MIN-EXPIRY-R REDEFINES WS-MIN-EXPIRY.
014500           05  WS-MIN-EXPIRY-YYYY       PIC 9(4).
014600           05  WS-MIN-EXPIRY-MMDD       PIC 9(4).
014700
014800       77  WS-RECIPES-READ              PIC 9(4) COMP VALUE ZERO.
014900       77  WS-RECIPES-FEASIBLE          PIC 9(4) COMP VALUE ZERO.
015000       77  WS-RECIPES-INFEASIBLE        PIC 9(4) COMP VALUE ZERO.
015100
015200     * end-of-run totals line, same edited-DISPLAY
015300     * pattern FRGCSL01 and the other batch steps use.
015400       01  WS-RUN-TOTALS-LINE.
015500           05  WS-RT-READ               PIC 9(4).
015600           05  WS-RT-FEASIBLE           PIC 9(4).
015700           05  WS-RT-INFEASIBLE         PIC 9(4).
015800       01  WS-RUN-TOTALS-R REDEFINES WS-RUN-TOTALS-LINE.
015900           05  FILLER                   PIC X(6).
016000           05  FILLER                   PIC X(6).
016100
016200       PROCEDURE DIVISION.
016300
016400       PROGRAM-BEGIN.
016500           PERFORM 1000-OPEN-THE-FILES THRU 1000-EXIT.
016600           PERFORM 2000-PROCESS-EACH-RECIPE THRU 2000-EXIT.
016700           PERFORM 9000-CLOSE-THE-FILES THRU 9000-EXIT.
016800
016900       PROGRAM-EXIT.
017000           EXIT PROGRAM.
017100
017200       PROGRAM-DONE.
017300           STOP RUN.
017400
017500     *--------------------------------
017600     * open the recipe book and the
017700     * output feasibility file; WS03
017800     * (consolidated food) is opened
017900     * and closed once per ingredient
018000     * since each ingredient's lookup
018100     * rescans it from the top - a
018200     * small file and a small recipe
018300     * book both, so the repeated
018400     * open/close cost was judged
018500     * acceptable against the
018600     * simplicity of not having to
018700     * hold WS03 in a table.
018800     *--------------------------------
018900       1000-OPEN-THE-FILES.
019000           OPEN INPUT WS02-FILE.
019100           OPEN OUTPUT WS04-FILE.
019200       1000-EXIT.
019300           EXIT.
019400
019500     * drives the whole recipe book one header group
019600     * at a time until WS02 runs out of records.
019700       2000-PROCESS-EACH-RECIPE.
019800           MOVE "N" TO WS-RECIPE-AT-END.
019900           PERFORM 2100-READ-RECIPE-RECORD THRU 2100-EXIT.
020000           PERFORM 2200-PROCESS-ONE-RECIPE THRU 2200-EXIT
020100               UNTIL WS-RECIPE-IS-AT-END.
020200       2000-EXIT.
020300           EXIT.
020400
020500       2100-READ-RECIPE-RECORD.
020600           READ WS02-FILE
020700               AT END MOVE "Y" TO WS-RECIPE-AT-END.
020800       2100-EXIT.
020900           EXIT.
021000
021100     *--------------------------------
021200     * a header record starts a new
021300     * recipe - gather its ingredient
021400     * records (the ones that follow
021500     * with the same WS02-RECIPE-SEQ),
021600     * match each one, and write one
021700     * WS04 record for the recipe.
021800     * if the current record is not
021900     * a header when this paragraph
022000     * is entered, something upstream
022100     * is out of sequence - the record
022200     * is simply skipped and the next
022300     * one read, rather than treating
022400     * it as an ingredient with no
022500     * recipe of its own.
022600     *--------------------------------
022700       2200-PROCESS-ONE-RECIPE.
022800           IF NOT WS02-IS-HEADER
022900               PERFORM 2100-READ-RECIPE-RECORD THRU 2100-EXIT
023000               GO TO 2200-EXIT.
023100           ADD 1 TO WS-RECIPES-READ
023200           MOVE WS02-RECIPE-SEQ  TO WS-CURRENT-RECIPE-SEQ
023300           MOVE WS02-RECIPE-NAME TO WS-CURRENT-RECIPE-NAME
023400           MOVE ZERO TO WS-ING-COUNT WS-ING-MATCHED-COUNT
023500           MOVE 99999999 TO WS-MIN-EXPIRY
023600           PERFORM 2100-READ-RECIPE-RECORD THRU 2100-EXIT.
023700           PERFORM 2300-MATCH-ONE-INGREDIENT THRU 2300-EXIT
023800               UNTIL WS-RECIPE-IS-AT-END
023900                  OR WS02-IS-HEADER.
024000           PERFORM 3000-DERIVE-COOKING-DATE THRU 3000-EXIT.
024100       2200-EXIT.
024200           EXIT.
024300
024400     * one pass of the group loop - look the current
024500     * ingredient record up against WS03, bump the
024600     * matched count and track the earliest expiry
024700     * seen so far when it matches, then move on to
024800     * the next record regardless of the outcome.
024900       2300-MATCH-ONE-INGREDIENT.
025000           ADD 1 TO WS-ING-COUNT
025100           PERFORM 2400-LOOKUP-ONE-INGREDIENT THRU 2400-EXIT.
025200           IF WS-ING-WAS-MATCHED
025300               ADD 1 TO WS-ING-MATCHED-COUNT
025400               IF WS-MATCHED-EXPIRY < WS-MIN-EXPIRY
025500                   MOVE WS-MATCHED-EXPIRY TO WS-MIN-EXPIRY.
025600           PERFORM 2100-READ-RECIPE-RECORD THRU 2100-EXIT.
025700       2300-EXIT.
025800           EXIT.
025900
026000     *--------------------------------
026100     * rescan WS03 from the top for
026200     * the first consolidated item
026300     * whose name matches and whose
026400     * amount covers the ingredient -
026500     * unit is never compared, per
026600     * the 08/19/89 fix.  stops at
026700     * the first match found; a
026800     * second WS03 entry under the
026900     * same name with a later expiry
027000     * is never looked at once an
027100     * earlier one has already
027200     * satisfied the ingredient.
027300     *--------------------------------
027400       2400-LOOKUP-ONE-INGREDIENT.
027500           MOVE "N" TO WS-ING-IS-MATCHED.
027600           MOVE ZERO TO WS-MATCHED-EXPIRY.
027700           OPEN INPUT WS03-FILE.
027800           MOVE "N" TO WS-CONSOLIDATED-AT-END.
027900           PERFORM 2500-READ-CONSOLIDATED-RECORD THRU 2500-EXIT.
028000           PERFORM 2600-CHECK-ONE-CONSOLIDATED-ITEM THRU 2600-EXIT
028100               UNTIL WS-CONSOLIDATED-IS-AT-END
028200                  OR WS-ING-WAS-MATCHED.
028300           CLOSE WS03-FILE.
028400       2400-EXIT.
028500           EXIT.
028600
028700       2500-READ-CONSOLIDATED-RECORD.
028800           READ WS03-FILE
028900               AT END MOVE "Y" TO WS-CONSOLIDATED-AT-END.
029000       2500-EXIT.
029100           EXIT.
029200
029300     * a WS03 item only satisfies the ingredient when
029400     * both the name is identical AND there is enough
029500     * of it on hand - a partial match on name alone,
029600     * or enough of a differently-named item, is not
029700     * good enough and the scan just keeps going.
029800       2600-CHECK-ONE-CONSOLIDATED-ITEM.
029900           IF WS03-NAME = WS02-ING-NAME
030000               AND WS03-AMOUNT >= WS02-ING-AMOUNT
030100               MOVE "Y" TO WS-ING-IS-MATCHED
030200               MOVE WS03-EXPIRY TO WS-MATCHED-EXPIRY
030300           ELSE
030400               PERFORM 2500-READ-CONSOLIDATED-RECORD THRU 2500-EXIT.
030500       2600-EXIT.
030600           EXIT.
030700
030800     *--------------------------------
030900     * feasible only when every
031000     * ingredient matched AND there
031100     * was at least one ingredient -
031200     * per the 05/04/87 fix, a recipe
031300     * with no ingredient lines at
031400     * all is never feasible even
031500     * though it trivially has zero
031600     * unmatched ingredients.  the
031700     * cook date written for an
031800     * infeasible recipe is always
031900     * zero, never the leftover
032000     * WS-MIN-EXPIRY sentinel value.
032100     *--------------------------------
032200       3000-DERIVE-COOKING-DATE.
032300           MOVE WS-CURRENT-RECIPE-SEQ  TO WS04-RECIPE-SEQ
032400           MOVE WS-CURRENT-RECIPE-NAME TO WS04-RECIPE-NAME
032500           IF WS-ING-COUNT > 0
032600               AND WS-ING-MATCHED-COUNT = WS-ING-COUNT
032700               SET WS04-IS-FEASIBLE TO TRUE
032800               MOVE WS-MIN-EXPIRY TO WS04-COOK-DATE
032900               ADD 1 TO WS-RECIPES-FEASIBLE
033000           ELSE
033100               SET WS04-IS-INFEASIBLE TO TRUE
033200               MOVE ZERO TO WS04-COOK-DATE
033300               ADD 1 TO WS-RECIPES-INFEASIBLE.
033400           WRITE WS04-RECORD.
033500       3000-EXIT.
033600           EXIT.
033700
033800     *--------------------------------
033900     * close down and report counts -
034000     * read/feasible/infeasible, the
034100     * shape MLMRPT01's own run
034200     * totals line follows next.
034300     *--------------------------------
034400       9000-CLOSE-THE-FILES.
034500           CLOSE WS02-FILE.
034600           CLOSE WS04-FILE.
034700           MOVE WS-RECIPES-READ       TO WS-RT-READ
034800           MOVE WS-RECIPES-FEASIBLE   TO WS-RT-FEASIBLE
034900           MOVE WS-RECIPES-INFEASIBLE TO WS-RT-INFEASIBLE
035000           DISPLAY "RCPFEA01 - RECIPES READ " WS-RT-READ
035100                   " FEASIBLE " WS-RT-FEASIBLE
035200                   " INFEASIBLE " WS-RT-INFEASIBLE.
035300       9000-EXIT.
035400           EXIT.
