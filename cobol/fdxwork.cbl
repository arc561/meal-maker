000100      *--------------------------------------------
000200      * fdxwork.cbl - record layout for WS04, one
000300      * record per recipe in book order, carrying its
000400      * derived cooking date when every ingredient
000500      * was matched, or WS04-FEASIBLE = "N" when it
000600      * was not.
000700      *--------------------------------------------
000800       FD  WS04-FILE
000900           LABEL RECORDS ARE STANDARD.
001000       01  WS04-RECORD.
001100           05  WS04-RECIPE-SEQ         PIC 9(4).
001200           05  WS04-RECIPE-NAME        PIC X(40).
001300           05  WS04-COOK-DATE          PIC 9(8).
001400           05  WS04-FEASIBLE           PIC X(1).
001500               88  WS04-IS-FEASIBLE        VALUE "Y".
001600               88  WS04-IS-INFEASIBLE      VALUE "N".
001700           05  FILLER                  PIC X(9).
