000100      *--------------------------------------------
000200      * sdswork.cbl - sort work record, one surviving
000300      * (not-yet-expired) fridge item, carried through
000400      * the SORT ascending by NAME then by the load
000500      * sequence number so items tie-broken within a
000600      * name keep first-encountered order.
000700      *--------------------------------------------
000800       SD  SORT-FILE.
000900       01  SORT-RECORD.
001000           05  SRT-NAME                PIC X(30).
001100           05  SRT-SEQ-NO              PIC 9(4).
001200           05  SRT-AMOUNT              PIC 9(7).
001300           05  SRT-UNIT                PIC X(6).
001400           05  SRT-EXPIRY              PIC 9(8).
001500           05  FILLER                  PIC X(9).
001600
