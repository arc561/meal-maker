000100      *--------------------------------------------
000200      * fdrecip.cbl - record layout for the recipe
000300      * book input file.  raw text line, either a
000400      * recipe header (R,recipe-name) or an
000500      * ingredient detail (I,name,amount,unit).
000600      *--------------------------------------------
000700       FD  RECIPE-FILE
000800           LABEL RECORDS ARE STANDARD.
000900       01  RECIPE-IN-RECORD.
001000           05  RCP-IN-TEXT             PIC X(75).
001100           05  FILLER                  PIC X(5).
