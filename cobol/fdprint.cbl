000100      *--------------------------------------------
000200      * fdprint.cbl - record layout for the printed
000300      * report.
000400      *--------------------------------------------
000500       FD  REPORT-FILE
000600           LABEL RECORDS ARE OMITTED.
000700       01  REPORT-RECORD               PIC X(80).
