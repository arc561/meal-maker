000100      *--------------------------------------------
000200      * fdfridg.cbl - record layout for the fridge
000300      * inventory input file.  one raw text line per
000400      * fridge item: NAME,AMOUNT,UNIT,DD/MM/YYYY
000500      *--------------------------------------------
000600       FD  FRIDGE-FILE
000700           LABEL RECORDS ARE STANDARD.
000800       01  FRIDGE-IN-RECORD.
000900           05  FRG-IN-TEXT             PIC X(75).
001000           05  FILLER                  PIC X(5).
