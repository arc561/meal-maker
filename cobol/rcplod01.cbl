000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID.    RCPLOD01.
000300      AUTHOR.        R SHOEMAKER.
000400      INSTALLATION.  DIETARY SYSTEMS GROUP.
000500      DATE-WRITTEN.  03/25/87.
000600      DATE-COMPILED.
000700      SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800     *--------------------------------------------
000900     * RCPLOD01 - recipe book loader/validator for
001000     * the Meal Maker overnight batch job.  Reads
001100     * the raw recipe file, one header line per
001200     * recipe ("R,name") followed by its ingredient
001300     * lines ("I,name,amount,unit"), validates each
001400     * ingredient the same way FRGLOD01 validates a
001500     * fridge line (no expiry to check), and writes
001600     * the recipe plus its surviving ingredients to
001700     * WS02 in file order.  A recipe keeps its good
001800     * ingredients even when some are thrown out; a
001900     * bad header line never kills the run.
002000     *
002100     * RCPFEA01 reads WS02 one recipe at a time and
002200     * matches it against today's fridge contents -
002300     * it trusts that every ingredient line on WS02
002400     * has already passed the same name/unit/amount
002500     * edits the fridge side went through in
002600     * FRGLOD01, so the two files line up field for
002700     * field when the match step compares them.  If
002800     * this program let a bad line through, RCPFEA01
002900     * would either blow up on a non-numeric amount
003000     * or silently mismatch it and call the recipe
003100     * infeasible for the wrong reason - so every
003200     * edit here is load-bearing for the step after
003300     * it, not just tidiness.
003400     *
003500     * The "R" header and "I" ingredient lines share
003600     * one flat sequential file because that is how
003700     * the recipe book arrives off the word processor
003800     * down in Dietary - a free text export, not a
003900     * database extract.  The header/ingredient tag
004000     * in column one is the only structure the file
004100     * has, which is why 2200-EDIT-ONE-LINE has to
004200     * sniff that byte before it can do anything else
004300     * with the line underneath it.
004400     *--------------------------------------------
004500     * CHANGE LOG
004600     *--------------------------------------------
004700     * 03/25/87  RSH  ORIGINAL PROGRAM WRITTEN.                   RSH03258
004800     * 04/02/87  RSH  ADDED UNIT CODE TABLE LOOKUP,               RSH04028
004900     *                SAME TABLE AS FRGLOD01 USES.
005000     * 11/14/91  TLK  INCREASED UNIT TABLE ENTRIES                TLK11149
005100     *                TO MATCH FRGLOD01 TABLE.
005200     * 06/30/95  TLK  INGREDIENT LINES FOUND BEFORE               TLK06309
005300     *                A HEADER LINE ARE NOW SKIPPED
005400     *                WITH A MESSAGE INSTEAD OF
005500     *                ABENDING ON A SUBSCRIPT ERROR.
005600     * 09/09/98  TLK  Y2K REVIEW - NO DATE FIELDS IN              TLK09099
005700     *                THIS PROGRAM, NO CHANGE MADE,
005800     *                SEE TICKET MM-0231.
005900     * 05/15/02  DMB  OPEN FAILURE NO LONGER ABORTS               DMB05150
006000     *                THE RUN, PER OPS REQUEST -
006100     *                EMPTY RECIPE BOOK IS PRODUCED
006200     *                AND THE JOB CONTINUES.
006300     *--------------------------------------------
006400       ENVIRONMENT DIVISION.
006500       CONFIGURATION SECTION.
006600     * SPECIAL-NAMES is carried in every program in this
006700     * shop whether or not the program prints a report -
006800     * C01/TOP-OF-FORM is the house skip-to-channel-one
006900     * name and nobody ever bothered to drop it from a
007000     * program that happens not to need it.
007100       SPECIAL-NAMES.
007200           C01 IS TOP-OF-FORM.
007300
007400       INPUT-OUTPUT SECTION.
007500       FILE-CONTROL.
007600
007700     * RECIPEIN - the raw recipe book, one free-text
007800     * line per record, read once top to bottom.
007900           COPY "slrecip.cbl".
008000
008100     * WS02 - the validated recipe/ingredient work file
008200     * this program builds for RCPFEA01 to read next.
008300           COPY "slrwork.cbl".
008400
008500       DATA DIVISION.
008600       FILE SECTION.
008700
008800           COPY "fdrecip.cbl".
008900
009000           COPY "fdrwork.cbl".
009100
009200       WORKING-STORAGE SECTION.
009300
009400     * shared food-item work area and the unit code
009500     * table - same copybook FRGLOD01 uses, so a unit
009600     * added to the table shows up for both loaders
009700     * at once instead of having to be kept in step
009800     * by hand in two places.
009900           COPY "wsfood01.cbl".
010000
010100       77  WS-RECIPE-FILE-STATUS        PIC X(2) VALUE SPACES.
010200           88  WS-RECIPE-OPEN-OK            VALUE "00".
010300
010400       77  WS-RECIPE-AT-END             PIC X VALUE "N".
010500           88  WS-RECIPE-IS-AT-END          VALUE "Y".
010600
010700     * set Y the moment a good "R" header line is kept
010800     * and cleared back to N by the next header line -
010900     * this is what lets 2500-EDIT-THE-INGREDIENT-LINE
011000     * tell a stray ingredient line with no recipe over
011100     * it apart from one that belongs to a recipe whose
011200     * header already failed validation.
011300       77  WS-CURRENT-RECIPE-FLAG       PIC X VALUE "N".
011400           88  WS-HAVE-CURRENT-RECIPE       VALUE "Y".
011500
011600     * WS-RECIPE-SEQ numbers the kept recipes 1, 2, 3...
011700     * in file order - this sequence number is what ties
011800     * an "I" record on WS02 back to the "R" record it
011900     * belongs under, since RCPFEA01 reads the file
012000     * sequentially and groups ingredients by it.
012100       77  WS-RECIPE-SEQ                PIC 9(4) COMP VALUE ZERO.
012200       77  WS-FIELD-COUNT               PIC 9(2) COMP VALUE ZERO.
012300       77  WS-TRIM-SUB                  PIC 9(2) COMP VALUE ZERO.
012400
012500       77  WS-LINES-READ                PIC 9(4) COMP VALUE ZERO.
012600       77  WS-RECIPES-KEPT              PIC 9(4) COMP VALUE ZERO.
012700       77  WS-INGREDIENTS-KEPT          PIC 9(4) COMP VALUE ZERO.
012800       77  WS-INGREDIENTS-REJECTED      PIC 9(4) COMP VALUE ZERO.
012900       77  WS-LINES-READ-ED             PIC ZZZ9 VALUE ZEROES.
013000
013100     * WS-LINE-TYPE holds the trimmed record-type byte
013200     * used to route a line to the header or ingredient
013300     * paragraph; WS-LINE-TYPE-RAW is just the throwaway
013400     * UNSTRING target for that same first comma field.
013500       77  WS-LINE-TYPE                 PIC X(1) VALUE SPACE.
013600       77  WS-LINE-TYPE-RAW             PIC X(1) VALUE SPACE.
013700       77  WS-REJECT-REASON             PIC X(25) VALUE SPACES.
013800       77  WS-MESSAGE-LINE              PIC X(60) VALUE SPACES.
013900
014000     * recipe header name work area - raw UNSTRING
014100     * target and its left-trimmed, centered result.
014200     * REDEFINES gives 2310 a two-halves view of the
014300     * trimmed name purely as scratch space while it
014400     * shifts characters left; nothing downstream ever
014500     * reads through this redefinition.
014600       77  RH-NAME-RAW                  PIC X(40) VALUE SPACES.
014700       01  RH-NAME-EDIT                 PIC X(40) VALUE SPACES.
014800       01  RH-NAME-EDIT-R REDEFINES RH-NAME-EDIT.
014900           05  FILLER                   PIC X(20).
015000           05  FILLER                   PIC X(20).
015100
015200     * ingredient work fields - raw UNSTRING targets
015300     * feeding WS-FOOD-ITEM the same way FRGLOD01 fills
015400     * it from a fridge line, plus the numeric redefine
015500     * used to strip leading zero-filled blanks out of
015600     * the amount text before it is tested NUMERIC.
015700       77  WF-NAME-RAW                  PIC X(30) VALUE SPACES.
015800       77  WF-UNIT-RAW                  PIC X(6)  VALUE SPACES.
015900       77  WF-AMOUNT-TEXT               PIC X(7) JUSTIFIED RIGHT
016000                                             VALUE SPACES.
016100       01  WF-AMOUNT-EDIT               PIC 9(7) VALUE ZEROES.
016200       01  WF-AMOUNT-EDIT-R REDEFINES WF-AMOUNT-EDIT.
016300           05  FILLER                   PIC 9(6).
016400           05  FILLER                   PIC 9(1).
016500
016600       PROCEDURE DIVISION.
016700
016800       PROGRAM-BEGIN.
016900           PERFORM 1000-OPEN-THE-FILES THRU 1000-EXIT.
017000           PERFORM 2000-PROCESS-THE-RECIPE-FILE THRU 2000-EXIT.
017100           PERFORM 9000-CLOSE-THE-FILES THRU 9000-EXIT.
017200
017300       PROGRAM-EXIT.
017400           EXIT PROGRAM.
017500
017600       PROGRAM-DONE.
017700           STOP RUN.
017800
017900     *--------------------------------
018000     * open input and output files.
018100     * a missing/unreadable recipe
018200     * book is not fatal - ops asked
018300     * for an empty WS02 and a job
018400     * that keeps running rather than
018500     * an abend partway through the
018600     * overnight schedule (05/15/02).
018700     *--------------------------------
018800       1000-OPEN-THE-FILES.
018900           OPEN OUTPUT WS02-FILE.
019000           OPEN INPUT RECIPE-FILE.
019100           IF NOT WS-RECIPE-OPEN-OK
019200               DISPLAY "RCPLOD01 - CANNOT OPEN RECIPEIN, STATUS "
019300                       WS-RECIPE-FILE-STATUS
019400               DISPLAY "RCPLOD01 - CONTINUING WITH EMPTY RECIPE BOOK"
019500               MOVE "Y" TO WS-RECIPE-AT-END.
019600       1000-EXIT.
019700           EXIT.
019800
019900     *--------------------------------
020000     * main read/validate/write loop -
020100     * one pass top to bottom over
020200     * RECIPEIN, writing a kept header
020300     * or ingredient line to WS02 as
020400     * each one clears its edits.
020500     *--------------------------------
020600       2000-PROCESS-THE-RECIPE-FILE.
020700           PERFORM 2100-READ-RECIPE-RECORD THRU 2100-EXIT.
020800           PERFORM 2200-EDIT-ONE-LINE THRU 2200-EXIT
020900               UNTIL WS-RECIPE-IS-AT-END.
021000       2000-EXIT.
021100           EXIT.
021200
021300       2100-READ-RECIPE-RECORD.
021400           READ RECIPE-FILE
021500               AT END MOVE "Y" TO WS-RECIPE-AT-END.
021600       2100-EXIT.
021700           EXIT.
021800
021900     *--------------------------------
022000     * dispatch a raw line by its
022100     * leading type character - "R"
022200     * for a recipe header, "I" for
022300     * an ingredient, anything else
022400     * is a line the word processor
022500     * export mangled and gets
022600     * logged and thrown away.
022700     *--------------------------------
022800       2200-EDIT-ONE-LINE.
022900           ADD 1 TO WS-LINES-READ.
023000           MOVE RCP-IN-TEXT (1:1) TO WS-LINE-TYPE.
023100           IF WS-LINE-TYPE = "R"
023200               PERFORM 2300-EDIT-THE-HEADER-LINE THRU 2300-EXIT
023300           ELSE
023400           IF WS-LINE-TYPE = "I"
023500               PERFORM 2500-EDIT-THE-INGREDIENT-LINE THRU 2500-EXIT
023600           ELSE
023700               MOVE WS-LINES-READ TO WS-LINES-READ-ED
023800               MOVE SPACES TO WS-MESSAGE-LINE
023900               STRING "RCPLOD01 - REJECTED LINE "
024000                      WS-LINES-READ-ED
024100                      " - UNKNOWN RECORD TYPE"
024200                      DELIMITED BY SIZE INTO WS-MESSAGE-LINE
024300               DISPLAY WS-MESSAGE-LINE.
024400           PERFORM 2100-READ-RECIPE-RECORD THRU 2100-EXIT.
024500       2200-EXIT.
024600           EXIT.
024700
024800     *--------------------------------
024900     * "R,name" header line - starts
025000     * a new recipe in the book.  A
025100     * header with the wrong field
025200     * count or a blank name never
025300     * becomes the current recipe,
025400     * so every ingredient line that
025500     * follows it falls through to
025600     * the no-current-recipe reject
025700     * in 2500 until the next good
025800     * header line comes along.
025900     *--------------------------------
026000       2300-EDIT-THE-HEADER-LINE.
026100           MOVE SPACES TO RH-NAME-RAW.
026200           MOVE ZERO TO WS-FIELD-COUNT.
026300           MOVE "N" TO WS-CURRENT-RECIPE-FLAG.
026400           UNSTRING RCP-IN-TEXT DELIMITED BY ","
026500               INTO WS-LINE-TYPE-RAW RH-NAME-RAW
026600               TALLYING IN WS-FIELD-COUNT.
026700           IF WS-FIELD-COUNT NOT = 2
026800               MOVE WS-LINES-READ TO WS-LINES-READ-ED
026900               MOVE SPACES TO WS-MESSAGE-LINE
027000               STRING "RCPLOD01 - REJECTED HEADER "
027100                      WS-LINES-READ-ED
027200                      " - WRONG NUMBER OF FIELDS"
027300                      DELIMITED BY SIZE INTO WS-MESSAGE-LINE
027400               DISPLAY WS-MESSAGE-LINE
027500               GO TO 2300-EXIT.
027600           PERFORM 2310-LEFT-TRIM-THE-HEADER-NAME THRU 2310-EXIT.
027700           IF RH-NAME-EDIT = SPACES
027800               MOVE WS-LINES-READ TO WS-LINES-READ-ED
027900               MOVE SPACES TO WS-MESSAGE-LINE
028000               STRING "RCPLOD01 - REJECTED HEADER "
028100                      WS-LINES-READ-ED
028200                      " - BLANK RECIPE NAME"
028300                      DELIMITED BY SIZE INTO WS-MESSAGE-LINE
028400               DISPLAY WS-MESSAGE-LINE
028500               GO TO 2300-EXIT.
028600           ADD 1 TO WS-RECIPE-SEQ
028700           ADD 1 TO WS-RECIPES-KEPT
028800           SET WS-HAVE-CURRENT-RECIPE TO TRUE
028900           MOVE SPACES TO WS02-RECORD
029000           MOVE "R" TO WS02-REC-TYPE
029100           MOVE WS-RECIPE-SEQ TO WS02-RECIPE-SEQ
029200           MOVE RH-NAME-EDIT TO WS02-RECIPE-NAME
029300           WRITE WS02-RECORD.
029400       2300-EXIT.
029500           EXIT.
029600
029700     * left-trims the raw recipe name the same way
029800     * FRGLOD01 trims a fridge item name - walk past
029900     * leading blanks, then slide the rest of the
030000     * field down to column one.
030100       2310-LEFT-TRIM-THE-HEADER-NAME.
030200           MOVE SPACES TO RH-NAME-EDIT.
030300           PERFORM 2900-SKIP-ONE-BLANK THRU 2900-EXIT
030400               VARYING WS-TRIM-SUB FROM 1 BY 1
030500               UNTIL WS-TRIM-SUB > 40
030600                  OR RH-NAME-RAW (WS-TRIM-SUB:1) NOT = SPACE.
030700           IF WS-TRIM-SUB < 41
030800               MOVE RH-NAME-RAW (WS-TRIM-SUB:41 - WS-TRIM-SUB)
030900                   TO RH-NAME-EDIT.
031000       2310-EXIT.
031100           EXIT.
031200
031300     *--------------------------------
031400     * "I,name,amount,unit" ingredient
031500     * line - belongs to the recipe
031600     * named by the last good header
031700     * seen.  Runs the same three
031800     * edits FRGLOD01 runs on a
031900     * fridge line (name, unit,
032000     * amount) minus the expiry
032100     * check, since a recipe
032200     * ingredient has no shelf life
032300     * of its own.
032400     *--------------------------------
032500       2500-EDIT-THE-INGREDIENT-LINE.
032600           IF NOT WS-HAVE-CURRENT-RECIPE
032700               MOVE WS-LINES-READ TO WS-LINES-READ-ED
032800               MOVE SPACES TO WS-MESSAGE-LINE
032900               STRING "RCPLOD01 - REJECTED LINE "
033000                      WS-LINES-READ-ED
033100                      " - NO CURRENT RECIPE"
033200                      DELIMITED BY SIZE INTO WS-MESSAGE-LINE
033300               DISPLAY WS-MESSAGE-LINE
033400               GO TO 2500-EXIT.
033500           MOVE "Y" TO WF-ITEM-IS-VALID
033600           MOVE SPACES TO WS-REJECT-REASON
033700           MOVE SPACES TO WF-NAME-RAW WF-UNIT-RAW WF-AMOUNT-TEXT
033800           MOVE ZERO TO WS-FIELD-COUNT
033900           UNSTRING RCP-IN-TEXT DELIMITED BY ","
034000               INTO WS-LINE-TYPE-RAW WF-NAME-RAW
034100                    WF-AMOUNT-TEXT WF-UNIT-RAW
034200               TALLYING IN WS-FIELD-COUNT.
034300           IF WS-FIELD-COUNT NOT = 4
034400               MOVE "N" TO WF-ITEM-IS-VALID
034500               MOVE "WRONG NUMBER OF FIELDS" TO WS-REJECT-REASON
034600           ELSE
034700               PERFORM 2600-EDIT-THE-ING-NAME   THRU 2600-EXIT
034800               PERFORM 2700-EDIT-THE-ING-UNIT   THRU 2700-EXIT
034900               PERFORM 2800-EDIT-THE-ING-AMOUNT THRU 2800-EXIT.
035000           IF WF-ITEM-VALID
035100               ADD 1 TO WS-INGREDIENTS-KEPT
035200               MOVE SPACES TO WS02-RECORD
035300               MOVE "I" TO WS02-REC-TYPE
035400               MOVE WS-RECIPE-SEQ TO WS02-RECIPE-SEQ
035500               MOVE WF-NAME   TO WS02-ING-NAME
035600               MOVE WF-AMOUNT TO WS02-ING-AMOUNT
035700               MOVE WF-UNIT   TO WS02-ING-UNIT
035800               WRITE WS02-RECORD
035900           ELSE
036000               ADD 1 TO WS-INGREDIENTS-REJECTED
036100               MOVE WS-LINES-READ TO WS-LINES-READ-ED
036200               MOVE SPACES TO WS-MESSAGE-LINE
036300               STRING "RCPLOD01 - REJECTED INGREDIENT "
036400                      WS-LINES-READ-ED
036500                      " - " WS-REJECT-REASON
036600                      DELIMITED BY SIZE INTO WS-MESSAGE-LINE
036700               DISPLAY WS-MESSAGE-LINE.
036800       2500-EXIT.
036900           EXIT.
037000
037100     * a blank ingredient name fails the recipe
037200     * ingredient the same way a blank fridge item
037300     * name fails in FRGLOD01 - there is nothing to
037400     * match it against downstream either way.
037500       2600-EDIT-THE-ING-NAME.
037600           PERFORM 2610-LEFT-TRIM-THE-ING-NAME THRU 2610-EXIT.
037700           IF WF-NAME = SPACES
037800               MOVE "N" TO WF-ITEM-IS-VALID
037900               MOVE "BLANK INGREDIENT NAME" TO WS-REJECT-REASON.
038000       2600-EXIT.
038100           EXIT.
038200
038300       2610-LEFT-TRIM-THE-ING-NAME.
038400           MOVE SPACES TO WF-NAME.
038500           PERFORM 2900-SKIP-ONE-BLANK THRU 2900-EXIT
038600               VARYING WS-TRIM-SUB FROM 1 BY 1
038700               UNTIL WS-TRIM-SUB > 30
038800                  OR WF-NAME-RAW (WS-TRIM-SUB:1) NOT = SPACE.
038900           IF WS-TRIM-SUB < 31
039000               MOVE WF-NAME-RAW (WS-TRIM-SUB:31 - WS-TRIM-SUB)
039100                   TO WF-NAME.
039200       2610-EXIT.
039300           EXIT.
039400
039500     * skip once a name edit has already thrown the
039600     * line out - there is no point trimming a unit
039700     * that will never be written to WS02.
039800       2700-EDIT-THE-ING-UNIT.
039900           IF WF-ITEM-REJECTED
040000               GO TO 2700-EXIT.
040100           PERFORM 2710-LEFT-TRIM-THE-ING-UNIT THRU 2710-EXIT.
040200           SET WF-ITEM-REJECTED TO TRUE.
040300           PERFORM 2720-CHECK-ONE-UNIT-ENTRY THRU 2720-EXIT
040400               VARYING WF-UNIT-SUB FROM 1 BY 1
040500               UNTIL WF-UNIT-SUB > 4.
040600           IF WF-ITEM-REJECTED
040700               MOVE "BAD UNIT CODE" TO WS-REJECT-REASON.
040800       2700-EXIT.
040900           EXIT.
041000
041100       2710-LEFT-TRIM-THE-ING-UNIT.
041200           MOVE SPACES TO WF-UNIT.
041300           PERFORM 2900-SKIP-ONE-BLANK THRU 2900-EXIT
041400               VARYING WS-TRIM-SUB FROM 1 BY 1
041500               UNTIL WS-TRIM-SUB > 6
041600                  OR WF-UNIT-RAW (WS-TRIM-SUB:1) NOT = SPACE.
041700           IF WS-TRIM-SUB < 7
041800               MOVE WF-UNIT-RAW (WS-TRIM-SUB:7 - WS-TRIM-SUB)
041900                   TO WF-UNIT.
042000       2710-EXIT.
042100           EXIT.
042200
042300     * walks WF-VALID-UNIT-TABLE out of WSFOOD01 one
042400     * entry at a time looking for an exact match -
042500     * the table holds the lower-case unit codes the
042600     * recipe feed actually carries (see WSFOOD01's
042700     * own change log), the same lower-case table
042800     * FRGLOD01 checks a fridge item's unit against,
042900     * so no case folding belongs here either.
043000       2720-CHECK-ONE-UNIT-ENTRY.
043100           IF WF-UNIT = WF-VALID-UNIT (WF-UNIT-SUB)
043200               SET WF-ITEM-VALID TO TRUE.
043300       2720-EXIT.
043400           EXIT.
043500
043600     * same zero-fill-and-NUMERIC-test amount edit
043700     * FRGLOD01 uses on a fridge quantity - a blank
043800     * amount field reads as spaces, which INSPECT
043900     * turns into a leading run of zeroes before the
044000     * NUMERIC test runs, and a zero amount ingredient
044100     * is rejected the same as a non-numeric one since
044200     * neither one means anything on a recipe card.
044300       2800-EDIT-THE-ING-AMOUNT.
044400           IF WF-ITEM-REJECTED
044500               GO TO 2800-EXIT.
044600           INSPECT WF-AMOUNT-TEXT REPLACING LEADING SPACE BY ZERO.
044700           IF WF-AMOUNT-TEXT NOT NUMERIC
044800               MOVE "N" TO WF-ITEM-IS-VALID
044900               MOVE "AMOUNT NOT NUMERIC" TO WS-REJECT-REASON
045000           ELSE
045100               MOVE WF-AMOUNT-TEXT TO WF-AMOUNT-EDIT
045200               IF WF-AMOUNT-EDIT = ZERO
045300                   MOVE "N" TO WF-ITEM-IS-VALID
045400                   MOVE "AMOUNT NOT POSITIVE" TO WS-REJECT-REASON
045500               ELSE
045600                   MOVE WF-AMOUNT-EDIT TO WF-AMOUNT.
045700       2800-EXIT.
045800           EXIT.
045900
046000     *--------------------------------
046100     * shared blank-skip body used by
046200     * every left-trim loop above -
046300     * kept as its own paragraph only
046400     * because PERFORM VARYING needs
046500     * a paragraph to call, not
046600     * because it does any real work
046700     * of its own.
046800     *--------------------------------
046900       2900-SKIP-ONE-BLANK.
047000           CONTINUE.
047100       2900-EXIT.
047200           EXIT.
047300
047400     *--------------------------------
047500     * close down and report counts -
047600     * the same read/kept/rejected
047700     * tallies FRGLOD01 displays, so
047800     * ops sees matching shaped
047900     * messages from both loader
048000     * steps in the job log.
048100     *--------------------------------
048200       9000-CLOSE-THE-FILES.
048300           IF WS-RECIPE-OPEN-OK
048400               CLOSE RECIPE-FILE.
048500           CLOSE WS02-FILE.
048600           DISPLAY "RCPLOD01 - LINES READ " WS-LINES-READ
048700                   " RECIPES KEPT " WS-RECIPES-KEPT.
048800           DISPLAY "RCPLOD01 - INGREDIENTS KEPT " WS-INGREDIENTS-KEPT
048900                   " REJECTED " WS-INGREDIENTS-REJECTED.
049000       9000-EXIT.
049100           EXIT.
