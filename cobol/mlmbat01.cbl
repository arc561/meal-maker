000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID.    MLMBAT01.
000300      AUTHOR.        D BRANNIGAN.
000400      INSTALLATION.  DIETARY SYSTEMS GROUP.
000500      DATE-WRITTEN.  03/11/87.
000600      DATE-COMPILED.
000700      SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800     *--------------------------------------------
000900     * MLMBAT01 - Meal Maker overnight batch driver.
001000     * Stamps today's date into the control file so
001100     * every downstream step agrees on what "today"
001200     * is, then runs the job one step at a time the
001300     * way BILMNU01 calls off to STCMNT04/VNDMNT04 -
001400     * except nobody is sitting at a screen for this
001500     * one, so there is no menu, just the six steps
001600     * in order, CALLed one after another with no
001700     * branching and no return-code checking between
001800     * them:
001900     *    1. FRGLOD01 - load/validate the fridge
002000     *    2. RCPLOD01 - load/validate the recipes
002100     *    3. FRGCSL01 - filter and consolidate today's
002200     *                  food
002300     *    4. RCPFEA01 - match ingredients, derive
002400     *                  cooking dates
002500     *    5. RCPSEL01 - pick the optimal recipe
002600     *    6. MLMRPT01 - print the report
002700     *
002800     * Nothing this program does is itself business
002900     * logic - it owns the run date and the step
003000     * order, nothing more.  Every editing rule, every
003100     * matching rule and the report layout itself all
003200     * live downstream in the six called programs; this
003300     * driver does not even open the files those
003400     * programs read and write, only CONTROL-FILE.
003500     *--------------------------------------------
003600     * CHANGE LOG
003700     *--------------------------------------------
003800     * 03/11/87  DMB  ORIGINAL PROGRAM WRITTEN.                  DMB03118
003900     * 04/06/87  DMB  ADDED FRGCSL01 STEP WHEN THE               DMB04068
004000     *                CONSOLIDATION PROGRAM WAS
004100     *                SPLIT OUT OF FRGLOD01.
004200     * 04/27/87  DMB  ADDED RCPFEA01 AND RCPSEL01                DMB04278
004300     *                STEPS.
004400     * 09/09/98  TLK  Y2K - RUN DATE NOW WINDOWS THE             TLK09099
004500     *                CENTURY (YY < 50 IS 20XX, ELSE
004600     *                19XX) INSTEAD OF HARD-CODING
004700     *                19 AHEAD OF THE YEAR 2000, SEE
004800     *                TICKET MM-0231.
004900     * 02/27/99  TLK  Y2K FOLLOW-UP - CONFIRMED THE              TLK02279
005000     *                CENTURY WINDOW STILL PICKS 20XX
005100     *                CORRECTLY FOR TEST DATE
005200     *                01/01/00 (TICKET MM-0231).
005300     * 05/15/02  DMB  REVIEWED STEP SEQUENCE AFTER THE           DMB05150
005400     *                OPS-REQUESTED GRACEFUL-FAILURE
005500     *                CHANGES IN FRGLOD01/RCPLOD01/
005600     *                FRGCSL01 - A MISSING INPUT FILE NO
005700     *                LONGER STOPS THE JOB PARTWAY
005800     *                THROUGH, ALL SIX STEPS STILL RUN IN
005900     *                ORDER, NO CHANGE NEEDED HERE.
006000     *--------------------------------------------
006100      ENVIRONMENT DIVISION.
006200      CONFIGURATION SECTION.
006300     * house SPECIAL-NAMES - carried into this
006400     * program the same as every other in the job,
006500     * even though this one never prints a page.
006600      SPECIAL-NAMES.
006700          C01 IS TOP-OF-FORM.
006800
006900      INPUT-OUTPUT SECTION.
007000      FILE-CONTROL.
007100
007200     * CONTROL-FILE - one record, the run date, read
007300     * by every other program in the job; this is the
007400     * only file this program itself opens.
007500          COPY "slcntrl.cbl".
007600
007700      DATA DIVISION.
007800      FILE SECTION.
007900
008000          COPY "fdcntrl.cbl".
008100
008200      WORKING-STORAGE SECTION.
008300
008400     * today's date as handed back by the operating
008500     * system, YYMMDD with a two-digit year - the
008600     * same ACCEPT FROM DATE every program in this
008700     * shop has used since before Y2K, windowed
008800     * below rather than replaced, per ticket
008900     * MM-0231.
009000      77  WS-SYSTEM-DATE               PIC 9(6) VALUE ZEROES.
009100      01  WS-SYSTEM-DATE-PARTS REDEFINES WS-SYSTEM-DATE.
009200          05  WS-SYS-YY                PIC 9(2).
009300          05  WS-SYS-MM                PIC 9(2).
009400          05  WS-SYS-DD                PIC 9(2).
009500
009600     * the windowed century digits - 20 when the
009700     * two-digit year is under 50, else 19; see the
009800     * 09/09/98 change log entry for why 50 was
009900     * picked as the pivot.
010000      77  WS-CENTURY                   PIC 9(2) COMP VALUE ZERO.
010100
010200     * the full eight-digit run date this program
010300     * writes to CONTROL-RECORD; two REDEFINES below
010400     * give every downstream program a convenient
010500     * view whether it wants the date whole or split
010600     * century-then-year.
010700      01  WS-RUN-DATE-DISPLAY          PIC 9(8) VALUE ZEROES.
010800      01  WS-RUN-DATE-DISPLAY-R REDEFINES WS-RUN-DATE-DISPLAY.
010900          05  WS-RDD-YYYY              PIC 9(4).
011000          05  WS-RDD-MM                PIC 9(2).
011100          05  WS-RDD-DD                PIC 9(2).
011200
011300      01  WS-RUN-DATE-CCYY REDEFINES WS-RUN-DATE-DISPLAY.
011400          05  WS-RDD-CC                PIC 9(2).
011500          05  WS-RDD-YY                PIC 9(2).
011600          05  FILLER                   PIC 9(4).
011700
011800      PROCEDURE DIVISION.
011900
012000      PROGRAM-BEGIN.
012100          PERFORM 1000-BUILD-THE-CONTROL-RECORD THRU 1000-EXIT.
012200          PERFORM 2000-RUN-THE-JOB-STEPS THRU 2000-EXIT.
012300
012400      PROGRAM-EXIT.
012500          EXIT PROGRAM.
012600
012700      PROGRAM-DONE.
012800          STOP RUN.
012900
013000     *--------------------------------
013100     * stamp today's run date into the
013200     * control file every other step
013300     * in the job reads from.  this
013400     * paragraph runs once, before any
013500     * of the six job steps, so every
013600     * program in the run - no matter
013700     * how long the job takes to get
013800     * to it - sees the same date the
013900     * operator saw when the job
014000     * started.
014100     *--------------------------------
014200      1000-BUILD-THE-CONTROL-RECORD.
014300          ACCEPT WS-SYSTEM-DATE FROM DATE.
014400          IF WS-SYS-YY < 50
014500              MOVE 20 TO WS-CENTURY
014600          ELSE
014700              MOVE 19 TO WS-CENTURY.
014800          COMPUTE WS-RUN-DATE-DISPLAY =
014900              WS-CENTURY * 1000000
015000              + WS-SYS-YY * 10000
015100              + WS-SYS-MM * 100
015200              + WS-SYS-DD.
015300          OPEN OUTPUT CONTROL-FILE.
015400          MOVE SPACES TO CONTROL-RECORD.
015500          MOVE WS-RUN-DATE-DISPLAY TO CNTL-RUN-DATE.
015600          WRITE CONTROL-RECORD.
015700          CLOSE CONTROL-FILE.
015800          DISPLAY "MLMBAT01 - RUN DATE IS " WS-RDD-YYYY "-"
015900                  WS-RDD-MM "-" WS-RDD-DD.
016000      1000-EXIT.
016100          EXIT.
016200
016300     *--------------------------------
016400     * run the six steps of the job,
016500     * each one's output file feeding
016600     * the next step, same as
016700     * CTLBLD01/VCHBLD01 hand files
016800     * off to VCHMNT01.  a DISPLAY
016900     * ahead of each CALL puts a
017000     * running trail of which step
017100     * the job is on in the job log,
017200     * so ops can tell where a run
017300     * stood if it ever had to be
017400     * killed partway through.
017500     *
017600     * nothing here checks a return
017700     * code from any of the six
017800     * programs - every one of them
017900     * is written to degrade
018000     * gracefully on a bad file
018100     * status rather than abend, per
018200     * the 05/15/02 change log entry
018300     * above, so this paragraph has
018400     * nothing to branch on even if
018500     * it wanted to.
018600     *--------------------------------
018700      2000-RUN-THE-JOB-STEPS.
018800          DISPLAY "MLMBAT01 - STEP 1 - LOAD THE FRIDGE".
018900          CALL "frglod01".
019000          DISPLAY "MLMBAT01 - STEP 2 - LOAD THE RECIPE BOOK".
019100          CALL "rcplod01".
019200          DISPLAY "MLMBAT01 - STEP 3 - CONSOLIDATE TODAY'S FOOD".
019300          CALL "frgcsl01".
019400          DISPLAY "MLMBAT01 - STEP 4 - MATCH INGREDIENTS".
019500          CALL "rcpfea01".
019600          DISPLAY "MLMBAT01 - STEP 5 - SELECT THE OPTIMAL RECIPE".
019700          CALL "rcpsel01".
019800          DISPLAY "MLMBAT01 - STEP 6 - PRINT THE REPORT".
019900          CALL "mlmrpt01".
020000          DISPLAY "MLMBAT01 - JOB COMPLETE".
020100      2000-EXIT.
020200          EXIT.
