000100      *--------------------------------------------
000200      * fdrwork.cbl - record layout for WS02.  a
000300      * recipe header record (WS02-REC-TYPE = "R")
000400      * carries the recipe name; each ingredient
000500      * detail record (WS02-REC-TYPE = "I") that
000600      * follows it carries the ingredient name,
000700      * amount and unit.  WS02-RECIPE-SEQ ties every
000800      * detail record back to its header and is the
000900      * recipe's original position in the book.
001000      *--------------------------------------------
001100       FD  WS02-FILE
001200           LABEL RECORDS ARE STANDARD.
001300       01  WS02-RECORD.
001400           05  WS02-REC-TYPE           PIC X(1).
001500               88  WS02-IS-HEADER          VALUE "R".
001600               88  WS02-IS-INGREDIENT      VALUE "I".
001700           05  WS02-RECIPE-SEQ         PIC 9(4).
001800           05  WS02-RECIPE-NAME        PIC X(40).
001900           05  WS02-ING-NAME           PIC X(30).
002000           05  WS02-ING-AMOUNT         PIC 9(7).
002100           05  WS02-ING-UNIT           PIC X(6).
002200           05  FILLER                  PIC X(8).
