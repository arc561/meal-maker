000100      *--------------------------------------------
000200      * slfwork.cbl - select clause for WS01, the
000300      * validated-fridge-item work file written by
000400      * FRGLOD01 and read by FRGCSL01 and MLMRPT01.
000500      *--------------------------------------------
000600           SELECT WS01-FILE ASSIGN TO FRGWORK1
000700               ORGANIZATION IS SEQUENTIAL.
