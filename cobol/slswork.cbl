000100      *--------------------------------------------
000200      * slswork.cbl - select clause for the sort
000300      * work file FRGCSL01 uses to put today's food
000400      * into ascending name order ahead of the
000500      * name/unit merge step.
000600      *--------------------------------------------
000700           SELECT SORT-FILE ASSIGN TO "SORT".
000800
